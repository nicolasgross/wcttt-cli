000100*                                                                TTPERIOD
000200****************************************************************TTPERIOD
000300*    COPY      TTPERIOD                                         TTPERIOD
000400*    PERIOD RECORD - ONE (DAY, TIME-SLOT) CELL OF THE WEEKLY    *TTPERIOD
000500*    GRID.  BUILT FRESH BY TTUTL01 PARA 2000-BUILD-PERIOD-LIST  *TTPERIOD
000600*    EVERY TIME A PERIOD LIST IS NEEDED - NEVER STORED ON A     *TTPERIOD
000700*    FILE OF ITS OWN.                                           *TTPERIOD
000800*----------------------------------------------------------------TTPERIOD
000900*    89/12/03  RBG  ORIGINAL COPYBOOK                           TTPERIOD
001000****************************************************************TTPERIOD
001100 01  TTD-PERIOD-ENTRY.                                           TTPERIOD
001200     05  TTD-PER-DAY             PIC 9(02).                      TTPERIOD
001300     05  TTD-PER-SLOT            PIC 9(02).                      TTPERIOD
001400     05  FILLER                  PIC X(02).                      TTPERIOD
