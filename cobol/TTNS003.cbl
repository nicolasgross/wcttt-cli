000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TTNS003.
000300 AUTHOR.        R B GUNDERSON.
000400 INSTALLATION.  DBB FOUNDATION - ACADEMIC SCHEDULING GROUP.
000500 DATE-WRITTEN.  08/02/1993.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL - ACADEMIC SCHEDULING DATA ONLY.
000800 *
000900 ****************************************************************
001000 *    TTNS003 - COURSE TIMETABLE GENERATOR - NEIGHBORHOOD 3      *
001100 *    ------------------------------------------------------     *
001200 *    PICKS TWO WHOLE PERIODS (DAY/SLOT CELLS) OF ONE SCRATCH
001300 *    TIMETABLE AND SWAPS THEIR CONTENTS - EVERY ASSIGNMENT THAT
001400 *    WAS SITTING IN PERIOD A MOVES TO PERIOD B'S DAY AND SLOT,
001500 *    AND VICE VERSA.  CALLED FROM TTDRV01 PARAGRAPH 0452-RUN-
001600 *    ONE-NS WHEN THE TABU-LIST DRAW CAME UP NS = 3.
001700 *
001800 *    DOUBLE SESSIONS AND PRE-ASSIGNMENTS ARE NOT GUARDED BY THIS
001900 *    MOVE - CARRIED OVER FROM THE ORIGINAL DESIGN NOTE, STILL
002000 *    MARKED AS A TODO FOR A FUTURE RELEASE - REQUEST WCT-0123.
002100 *----------------------------------------------------------------
002200 *    C H A N G E   L O G
002300 *----------------------------------------------------------------
002400 *    93/08/02  RBG  ORIGINAL MODULE - WCT-0121                   CL01    
002500 *    93/11/15  RBG  ADDED 2-LECTURES-SAME-DAY CHECK BEFORE       CL02    
002600 *                   ACCEPTING A CROSS-DAY SWAP - WCT-0123        CL02    
002700 *    95/03/09  PJS  CONFLICT CHECK NOW RUN BOTH WAYS (INTO       CL03    
002800 *                   DAY A AND INTO DAY B), NOT JUST ONE -        CL03    
002900 *                   WCT-0125                                     CL03    
003000 *    98/12/02  LMH  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN       Y2K01   
003100 *                   THIS MODULE, NO FIX NEEDED - WCT-Y2K-014     Y2K01   
003200 *    99/01/08  LMH  Y2K SIGN-OFF RECORDED - WCT-Y2K-014          Y2K01   
003210 *    02/05/14  PJS  REVIEWED DOUBLE-SESSION/PRE-ASSIGNMENT TODO  CL04    
003220 *                   NOTED ABOVE - STILL DEFERRED, NO CHANGE THIS CL04    
003230 *                   PASS - WCT-0123                              CL04    
003300 ****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-390.
003700 OBJECT-COMPUTER.  IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 *----------------------------------------------------------------
004300 *    THE TWO CANDIDATE PERIODS AND THE SEARCH SWITCHES THAT
004400 *    GOVERN PICKING A VALID PAIR - REQUEST WCT-0121/WCT-0123.
004500 *----------------------------------------------------------------
004600 01  WS-CANDIDATE-PERIODS.
004700     05  WS-DAY-A                PIC 9(02).
004800     05  WS-SLOT-A                PIC 9(02).
004900     05  WS-DAY-B                PIC 9(02).
005000     05  WS-SLOT-B                PIC 9(02).
005100     05  FILLER                  PIC X(02).
005200 01  WS-CANDIDATE-ALTERNATE REDEFINES WS-CANDIDATE-PERIODS.
005300     05  WS-CANDIDATE-RAW        PIC X(10).
005400 01  WS-PICK-SWITCHES.
005500     05  WS-VALID-PAIR-SW        PIC X(01)  VALUE 'N'.
005600         88  WS-VALID-PAIR           VALUE 'Y'.
005700     05  FILLER                  PIC X(09).
005800 01  WS-PICK-ALTERNATE REDEFINES WS-PICK-SWITCHES.
005900     05  WS-PICK-RAW             PIC X(10).
006000 01  WS-CONFLICT-SWITCHES.
006100     05  WS-CONFLICT-SW          PIC X(01)  VALUE 'N'.
006200         88  WS-CONFLICT              VALUE 'Y'.
006300     05  FILLER                  PIC X(09).
006400 01  WS-CONFLICT-ALTERNATE REDEFINES WS-CONFLICT-SWITCHES.
006500     05  WS-CONFLICT-RAW         PIC X(10).
006600 *----------------------------------------------------------------
006700 *    WORK FIELDS FOR THE CONFLICT-CHECK LOOKUPS - THE COURSE AND
006800 *    LECTURE FLAG OF WHATEVER ASSIGNMENT IS CURRENTLY ON TEST.
006900 *----------------------------------------------------------------
007000 01  WS-LOOKUP-WORK.
007100     05  WS-LOOKUP-COURSE        PIC X(10).
007200     05  WS-LOOKUP-LECTURE-SW    PIC X(01).
007300         88  WS-LOOKUP-IS-LECTURE    VALUE 'Y'.
007400     05  FILLER                  PIC X(09).
007500 01  WS-INCOMING-WORK.
007600     05  WS-INCOMING-COURSE      PIC X(10).
007700     05  WS-INCOMING-LECTURE-SW  PIC X(01).
007800         88  WS-INCOMING-IS-LECTURE  VALUE 'Y'.
007900     05  FILLER                  PIC X(09).
008000 *----------------------------------------------------------------
008100 *    LOCAL RANDOM-NUMBER GENERATOR - THIS MODULE'S OWN SEED.
008200 *----------------------------------------------------------------
008300 01  WS-RANDOM-WORK.
008400     05  WS-RANDOM-SEED          PIC 9(10)  COMP  VALUE 832040.
008500     05  WS-RANDOM-RESULT        PIC 9(09)  COMP.
008600     05  WS-RANDOM-RANGE         PIC 9(09)  COMP.
008700     05  WS-RANDOM-TEMP          PIC 9(18)  COMP.
008800     05  WS-RANDOM-QUOT          PIC 9(09)  COMP.
008900     05  FILLER                  PIC X(04).
009000 *----------------------------------------------------------------
009100 *    MISCELLANEOUS SUBSCRIPTS.
009200 *----------------------------------------------------------------
009300 77  WS-TEST-DAY                 PIC 9(02)  COMP.
009400 77  WS-TEST-SLOT                PIC 9(02)  COMP.
009500 77  WS-OTHER-DAY                PIC 9(02)  COMP.
009600 77  WS-OTHER-SLOT                PIC 9(02)  COMP.
009700 77  WS-SCAN-IX                  PIC 9(04)  COMP.
009800 77  WS-LOOKUP-ROW-IX             PIC 9(04)  COMP.
009900 LINKAGE SECTION.
010000 *----------------------------------------------------------------
010100 *    NO ROOM TABLE, NO PERIOD LIST - THIS MOVE NEVER TOUCHES A
010200 *    ROOM AND NEVER NEEDS THE FULL GRID, ONLY THE ASSIGNMENT
010300 *    LIST IT IS SWAPPING - WCT-0121.
010400 *----------------------------------------------------------------
010500 01  WS-UTIL-LINKAGE-AREA.
010600     05  WS-UTIL-FUNCTION        PIC 9(01)  COMP.
010700         88  WS-UTIL-FIND-ROOMS      VALUE 1.
010800         88  WS-UTIL-BUILD-PERIODS   VALUE 2.
010900         88  WS-UTIL-ASSIGN-RANDOM   VALUE 3.
011000         88  WS-UTIL-ASSIGN-SESSION  VALUE 4.
011100     05  WS-UTIL-RETURN-CODE     PIC 9(01)  COMP.
011200         88  WS-UTIL-SUCCESS         VALUE 0.
011300         88  WS-UTIL-FAILURE         VALUE 1.
011400     05  WS-UTIL-SESS-IX         PIC 9(04)  COMP.
011500     05  WS-UTIL-ROOM-OUT-COUNT  PIC 9(04)  COMP.
011600     05  WS-UTIL-ROOM-OUT OCCURS 200 TIMES
011700                           PIC 9(04)  COMP.
011800     05  WS-UTIL-ASSGN-DAY       PIC 9(02).
011900     05  WS-UTIL-ASSGN-SLOT      PIC 9(02).
012000     05  WS-UTIL-ASSGN-ROOM      PIC X(10).
012100     05  FILLER                  PIC X(05).
012200 01  WS-SEMESTER-HOLD.
012300     05  WS-SEM-DAYS             PIC 9(02).
012400     05  WS-SEM-SLOTS            PIC 9(02).
012500     05  WS-SEM-ROOM-COUNT       PIC 9(04).
012600     05  WS-SEM-SESSION-COUNT    PIC 9(04).
012700     05  FILLER                  PIC X(10).
012800 01  WS-SESSION-TABLE.
012900     05  WS-SESS-COUNT           PIC 9(04)  COMP.
013000     05  WS-SESS-ENTRY OCCURS 300 TIMES
013100                        INDEXED BY WS-SESS-IX.
013200         10  WS-SESS-ID          PIC X(10).
013300         10  WS-SESS-COURSE      PIC X(10).
013400         10  WS-SESS-LECTURE     PIC X(01).
013500             88  WS-SESS-IS-LECTURE  VALUE 'Y'.
013600         10  WS-SESS-DOUBLE      PIC X(01).
013700             88  WS-SESS-IS-DOUBLE   VALUE 'Y'.
013800         10  WS-SESS-ROOM-REQ    PIC 9(04).
013900         10  WS-SESS-EXTERNAL    PIC X(01).
014000             88  WS-SESS-IS-EXTERNAL VALUE 'Y'.
014100         10  WS-SESS-PA-DAY      PIC 9(02).
014200         10  WS-SESS-PA-SLOT     PIC 9(02).
014300         10  WS-SESS-PA-ROOM     PIC X(10).
014400         10  FILLER              PIC X(12).
014500 01  WS-SCR-ENTRY.
014600     05  WS-SCR-NAME              PIC X(20).
014700     05  WS-SCR-PENALTY           PIC 9(09).
014800     05  WS-SCR-ASSGMT-COUNT      PIC 9(04).
014900     05  FILLER                  PIC X(05).
015000     05  WS-SCR-ASSGMT OCCURS 500 TIMES
015100                        INDEXED BY WS-SCR-ASSGMT-IX.
015200         10  WS-SCR-ASSGMT-DAY    PIC 9(02).
015300         10  WS-SCR-ASSGMT-SLOT   PIC 9(02).
015400         10  WS-SCR-ASSGMT-SESS   PIC X(10).
015500         10  WS-SCR-ASSGMT-ROOM   PIC X(10).
015600         10  FILLER              PIC X(06).
015700 PROCEDURE DIVISION USING WS-UTIL-LINKAGE-AREA WS-SEMESTER-HOLD
015800     WS-SESSION-TABLE WS-SCR-ENTRY.
015900 *----------------------------------------------------------------
016000 *    0000-MAIN-LINE - PICK A VALID PAIR, THEN SWAP THEM.
016100 *----------------------------------------------------------------
016200 0000-MAIN-LINE.
016300     MOVE 0 TO WS-UTIL-RETURN-CODE.
016400     PERFORM 1000-PICK-TWO-PERIODS THRU 1000-EXIT.
016500     PERFORM 5000-SWAP-PERIODS THRU 5000-EXIT.
016600     GOBACK.
016700 *----------------------------------------------------------------
016800 *    1000-PICK-TWO-PERIODS - BUSINESS RULE "NEIGHBORHOODSTRUC-
016900 *    TURE3" STEP 1.  KEEPS DRAWING A PAIR UNTIL IT IS DISTINCT
017000 *    AND, WHEN THE TWO DAYS DIFFER, CLEARS THE CONFLICT CHECK.
017100 *----------------------------------------------------------------
017200 1000-PICK-TWO-PERIODS.
017300     MOVE 'N' TO WS-VALID-PAIR-SW.
017400     PERFORM 1010-TRY-ONE-PAIR THRU 1010-EXIT
017500         UNTIL WS-VALID-PAIR.
017600 1000-EXIT.
017700     EXIT.
017800 *
017900 1010-TRY-ONE-PAIR.
018000     PERFORM 1020-DRAW-ONE-PERIOD THRU 1020-EXIT.
018100     MOVE WS-TEST-DAY  TO WS-DAY-A.
018200     MOVE WS-TEST-SLOT TO WS-SLOT-A.
018300     PERFORM 1020-DRAW-ONE-PERIOD THRU 1020-EXIT.
018400     MOVE WS-TEST-DAY  TO WS-DAY-B.
018500     MOVE WS-TEST-SLOT TO WS-SLOT-B.
018600     IF WS-DAY-A = WS-DAY-B AND WS-SLOT-A = WS-SLOT-B
018700         CONTINUE
018800     ELSE
018900         IF WS-DAY-A NOT = WS-DAY-B
019000             PERFORM 2000-CHECK-CONFLICT THRU 2000-EXIT
019100             IF NOT WS-CONFLICT
019200                 MOVE 'Y' TO WS-VALID-PAIR-SW
019300             END-IF
019400         ELSE
019500             MOVE 'Y' TO WS-VALID-PAIR-SW
019600         END-IF
019700     END-IF.
019800 1010-EXIT.
019900     EXIT.
020000 *
020100 1020-DRAW-ONE-PERIOD.
020200     MOVE WS-SEM-DAYS TO WS-RANDOM-RANGE.
020300     PERFORM 9500-NEXT-RANDOM THRU 9500-EXIT.
020400     ADD 1 TO WS-RANDOM-RESULT GIVING WS-TEST-DAY.
020500     MOVE WS-SEM-SLOTS TO WS-RANDOM-RANGE.
020600     PERFORM 9500-NEXT-RANDOM THRU 9500-EXIT.
020700     ADD 1 TO WS-RANDOM-RESULT GIVING WS-TEST-SLOT.
020800 1020-EXIT.
020900     EXIT.
021000 *----------------------------------------------------------------
021100 *    2000-CHECK-CONFLICT - BUSINESS RULE "TWOCOURSELECTURESINDAY"
021200 *    - RUN BOTH WAYS PER REQUEST WCT-0125.  DIRECTION 1 ASKS
021300 *    WHETHER MOVING B'S LECTURES INTO DAY A WOULD DOUBLE UP A
021400 *    COURSE ALREADY LECTURING THAT DAY; DIRECTION 2 IS THE
021500 *    MIRROR IMAGE FOR B'S DAY.
021600 *----------------------------------------------------------------
021700 2000-CHECK-CONFLICT.
021800     MOVE 'N' TO WS-CONFLICT-SW.
021900     MOVE WS-DAY-A  TO WS-TEST-DAY.
022000     MOVE WS-SLOT-A TO WS-TEST-SLOT.
022100     MOVE WS-DAY-B  TO WS-OTHER-DAY.
022200     MOVE WS-SLOT-B TO WS-OTHER-SLOT.
022300     PERFORM 2010-CHECK-ONE-DIRECTION THRU 2010-EXIT.
022400     IF NOT WS-CONFLICT
022500         MOVE WS-DAY-B  TO WS-TEST-DAY
022600         MOVE WS-SLOT-B TO WS-TEST-SLOT
022700         MOVE WS-DAY-A  TO WS-OTHER-DAY
022800         MOVE WS-SLOT-A TO WS-OTHER-SLOT
022900         PERFORM 2010-CHECK-ONE-DIRECTION THRU 2010-EXIT
023000     END-IF.
023100 2000-EXIT.
023200     EXIT.
023300 *
023400 2010-CHECK-ONE-DIRECTION.
023500     SET WS-SCR-ASSGMT-IX TO 1.
023600     PERFORM 2020-CHECK-ONE-INCOMING THRU 2020-EXIT
023700         VARYING WS-SCR-ASSGMT-IX FROM 1 BY 1
023800         UNTIL WS-SCR-ASSGMT-IX > WS-SCR-ASSGMT-COUNT
023900            OR WS-CONFLICT.
024000 2010-EXIT.
024100     EXIT.
024200 *
024300 2020-CHECK-ONE-INCOMING.
024400     IF WS-SCR-ASSGMT-DAY (WS-SCR-ASSGMT-IX) = WS-OTHER-DAY
024500         AND WS-SCR-ASSGMT-SLOT (WS-SCR-ASSGMT-IX) = WS-OTHER-SLOT
024600         MOVE WS-SCR-ASSGMT-IX TO WS-LOOKUP-ROW-IX
024700         PERFORM 2030-LOOKUP-ASSGMT THRU 2030-EXIT
024800         IF WS-LOOKUP-IS-LECTURE
024900             MOVE WS-LOOKUP-COURSE TO WS-INCOMING-COURSE
025000             MOVE WS-LOOKUP-LECTURE-SW TO WS-INCOMING-LECTURE-SW
025100             PERFORM 2040-SCAN-TEST-DAY THRU 2040-EXIT
025200         END-IF
025300     END-IF.
025400 2020-EXIT.
025500     EXIT.
025600 *
025700 2030-LOOKUP-ASSGMT.
025800     SET WS-SESS-IX TO 1.
025900     SEARCH WS-SESS-ENTRY
026000         WHEN WS-SESS-ID (WS-SESS-IX) =
026100              WS-SCR-ASSGMT-SESS (WS-LOOKUP-ROW-IX)
026200             MOVE WS-SESS-COURSE (WS-SESS-IX) TO WS-LOOKUP-COURSE
026300             MOVE WS-SESS-LECTURE (WS-SESS-IX) TO
026400                  WS-LOOKUP-LECTURE-SW
026500     END-SEARCH.
026600 2030-EXIT.
026700     EXIT.
026800 *
026900 2040-SCAN-TEST-DAY.
027000     MOVE 1 TO WS-SCAN-IX.
027100     PERFORM 2050-CHECK-ONE-EXISTING THRU 2050-EXIT
027200         VARYING WS-SCAN-IX FROM 1 BY 1
027300         UNTIL WS-SCAN-IX > WS-SCR-ASSGMT-COUNT
027400            OR WS-CONFLICT.
027500 2040-EXIT.
027600     EXIT.
027700 *
027800 2050-CHECK-ONE-EXISTING.
027900     IF WS-SCAN-IX NOT = WS-SCR-ASSGMT-IX
028000         IF WS-SCR-ASSGMT-DAY (WS-SCAN-IX) = WS-TEST-DAY
028100             AND WS-SCR-ASSGMT-SLOT (WS-SCAN-IX) NOT =
028200                 WS-TEST-SLOT
028300             PERFORM 2060-COMPARE-COURSE THRU 2060-EXIT
028400         END-IF
028500     END-IF.
028600 2050-EXIT.
028700     EXIT.
028800 *
028900 2060-COMPARE-COURSE.
029000     MOVE WS-SCAN-IX TO WS-LOOKUP-ROW-IX.
029100     PERFORM 2030-LOOKUP-ASSGMT THRU 2030-EXIT.
029200     IF WS-LOOKUP-IS-LECTURE
029300         AND WS-LOOKUP-COURSE = WS-INCOMING-COURSE
029400         MOVE 'Y' TO WS-CONFLICT-SW
029500     END-IF.
029600 2060-EXIT.
029700     EXIT.
029800 *----------------------------------------------------------------
029900 *    5000-SWAP-PERIODS - BUSINESS RULE "NEIGHBORHOODSTRUCTURE3"
030000 *    STEPS 2-4 COLLAPSED INTO ONE PASS: EVERY ROW CARRYING THE
030100 *    OLD (DAY,SLOT) OF A TAKES ON B'S, AND EVERY ROW CARRYING
030200 *    B'S OLD (DAY,SLOT) TAKES ON A'S.
030300 *----------------------------------------------------------------
030400 5000-SWAP-PERIODS.
030500     SET WS-SCR-ASSGMT-IX TO 1.
030600     PERFORM 5010-SWAP-ONE-ROW THRU 5010-EXIT
030700         VARYING WS-SCR-ASSGMT-IX FROM 1 BY 1
030800         UNTIL WS-SCR-ASSGMT-IX > WS-SCR-ASSGMT-COUNT.
030900 5000-EXIT.
031000     EXIT.
031100 *
031200 5010-SWAP-ONE-ROW.
031300     IF WS-SCR-ASSGMT-DAY (WS-SCR-ASSGMT-IX) = WS-DAY-A
031400         AND WS-SCR-ASSGMT-SLOT (WS-SCR-ASSGMT-IX) = WS-SLOT-A
031500         MOVE WS-DAY-B  TO
031600              WS-SCR-ASSGMT-DAY (WS-SCR-ASSGMT-IX)
031700         MOVE WS-SLOT-B TO
031800              WS-SCR-ASSGMT-SLOT (WS-SCR-ASSGMT-IX)
031900     ELSE
032000         IF WS-SCR-ASSGMT-DAY (WS-SCR-ASSGMT-IX) = WS-DAY-B
032100             AND WS-SCR-ASSGMT-SLOT (WS-SCR-ASSGMT-IX) = WS-SLOT-B
032200             MOVE WS-DAY-A  TO
032300                  WS-SCR-ASSGMT-DAY (WS-SCR-ASSGMT-IX)
032400             MOVE WS-SLOT-A TO
032500                  WS-SCR-ASSGMT-SLOT (WS-SCR-ASSGMT-IX)
032600         END-IF
032700     END-IF.
032800 5010-EXIT.
032900     EXIT.
033000 *----------------------------------------------------------------
033100 *    9500-NEXT-RANDOM - PARK-MILLER MINIMAL-STANDARD LCG, SAME
033200 *    FORMULA AS TTUTL01'S COPY BUT ITS OWN SEED.
033300 *----------------------------------------------------------------
033400 9500-NEXT-RANDOM.
033500     COMPUTE WS-RANDOM-TEMP = WS-RANDOM-SEED * 16807.
033600     DIVIDE WS-RANDOM-TEMP BY 2147483647
033700         GIVING WS-RANDOM-QUOT REMAINDER WS-RANDOM-SEED.
033800     IF WS-RANDOM-RANGE = 0
033900         MOVE 0 TO WS-RANDOM-RESULT
034000     ELSE
034100         DIVIDE WS-RANDOM-SEED BY WS-RANDOM-RANGE
034200             GIVING WS-RANDOM-QUOT REMAINDER WS-RANDOM-RESULT
034300     END-IF.
034400 9500-EXIT.
034500     EXIT.
