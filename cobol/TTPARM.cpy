000100*                                                                TTPARM
000200****************************************************************TTPARM
000300*    COPY      TTPARM                                           TTPARM
000400*    ALGORITHM-PARAMETER RECORD - ONE OF THE 4 FIXED TABU/      *TTPARM
000500*    MEMETIC TUNING PARAMETERS (POPULATION SIZE, CROSSOVER      *TTPARM
000600*    RATE, MUTATION RATE, TABU LIST SIZE).  READ AS A TABLE OF  *TTPARM
000700*    4 ENTRIES, MATCHED BY NAME AT VALIDATION TIME - SEE        *TTPARM
000800*    TTDRV01 PARA 0100-VALIDATE-PARMS.                          *TTPARM
000900*----------------------------------------------------------------TTPARM
001000*    89/12/02  RBG  ORIGINAL COPYBOOK                           TTPARM
001100*    93/06/18  RBG  WIDENED PARM-NAME TO X(20) FOR "TABU LIST   TTPARM
001200*                   SIZE" - REQUEST WCT-0114                    TTPARM
001300*    99/01/08  LMH  Y2K REVIEW - NO DATE FIELDS IN THIS LAYOUT  TTPARM
001400*                   NO CHANGE REQUIRED - REQUEST WCT-Y2K-003    TTPARM
001500*    04/03/30  DJT  ADDED 88-LEVELS FOR PARM-TYPE - WCT-0288    TTPARM
001600****************************************************************TTPARM
001700 01  TTP-PARM-ENTRY.                                             TTPARM
001800     05  TTP-PARM-NAME           PIC X(20).                      TTPARM
001900     05  TTP-PARM-TYPE           PIC X(03).                      TTPARM
002000         88  TTP-TYPE-INT            VALUE 'INT'.                 TTPARM
002100         88  TTP-TYPE-DBL            VALUE 'DBL'.                 TTPARM
002200     05  TTP-PARM-INT-VALUE      PIC S9(09)      COMP-3.          TTPARM
002300     05  TTP-PARM-DEC-VALUE      PIC S9(01)V9(06) COMP-3.         TTPARM
002400     05  FILLER                  PIC X(05).                      TTPARM
