000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TTDRV01.
000300 AUTHOR.        R B GATLIN.
000400 INSTALLATION.  DBB FOUNDATION - ACADEMIC SCHEDULING GROUP.
000500 DATE-WRITTEN.  12/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL - ACADEMIC SCHEDULING DATA ONLY.
000800 *
000900 ****************************************************************
001000 *    TTDRV01 - COURSE TIMETABLE GENERATOR - DRIVER PROGRAM      *
001100 *    ------------------------------------------------------     *
001200 *    THIS IS THE MAIN DRIVER FOR THE TABU-BASED MEMETIC *
001300 *    TIMETABLE SEARCH.  IT LOADS THE SEMESTER, ROOM AND *
001400 *    SESSION FILES INTO WORKING STORAGE, BUILDS A STARTING *
001500 *    POPULATION OF CANDIDATE TIMETABLES, THEN REPEATEDLY *
001600 *    BREEDS AND IMPROVES THE POPULATION UNTIL A ZERO-PENALTY *
001700 *    TIMETABLE IS FOUND OR THE SHOP RUNS OUT OF PATIENCE. *
001800 *    THE ROOM/PERIOD ASSIGNMENT MECHANICS LIVE IN TTUTL01, *
001900 *    CALLED FROM HERE AND FROM THE TWO NEIGHBORHOOD-STRUCTURE *
002000 *    MODULES TTNS002 AND TTNS003. *
002100 * *
002200 *    REPLACES THE OLD BINDER-DRIVEN INTERACTIVE SCHEDULER - *
002300 *    NO OPERATOR PROMPTING HERE, THIS RUNS UNATTENDED IN THE *
002400 *    OVERNIGHT ACADEMIC BATCH WINDOW.  THE FOUR ALGORITHM *
002500 *    PARAMETERS ARE NOT OPERATOR-SUPPLIED IN THIS RELEASE - *
002600 *    SEE 0050-INIT-PARAMETERS BELOW. *
002700 ****************************************************************
002800 *    C H A N G E   L O G                                        *
002900 *----------------------------------------------------------------
003000 *    89/12/03  RBG  ORIGINAL PROGRAM WRITTEN AND UNIT TESTED     CL01    
003100 *    89/12/03  RBG  AGAINST THE FALL 1990 PILOT SEMESTER FILES   CL01    
003200 *    90/02/14  RBG  FIXED WORST-SOLUTION TIE RULE - WAS PICKING  CL02    
003300 *                   LAST MATCH, NOT FIRST - REQUEST WCT-0033     CL02    
003400 *    90/06/19  RBG  ADDED TABU LIST TRIM WHEN OVER TABU-LIST-SIZECL03    
003500 *                   REQUEST WCT-0041                             CL03    
003600 *    91/05/14  RBG  POPULATION BOUND RAISED 8 TO 10 - WCT-0052   CL04    
003700 *    92/02/19  RBG  TTT-ASSIGNMENTS OCCURS RAISED TO 500, SEE    CL05    
003800 *                   COPY TTTABLE - REQUEST WCT-0081              CL05    
003900 *    93/06/18  DWK  HONOR SESSION PRE-ASSIGNMENTS ON INITIAL LOADCL06    
004000 *                   REQUEST WCT-0119                             CL06    
004100 *    95/09/07  DWK  NEIGHBORHOOD STRUCTURE DISPATCH MADE DATA-   CL07    
004200 *                   DRIVEN - WCT-0126                            CL07    
004300 *    98/11/30  LMH  Y2K IMPACT REVIEW - NO 2-DIGIT YEAR FIELDS INY2K01   
004400 *                   THIS PROGRAM, NO REMEDIATION REQUIRED -      Y2K01   
004500 *                   REQUEST WCT-Y2K-011                          Y2K01   
004600 *    99/01/08  LMH  Y2K SIGN-OFF RECORDED - WCT-Y2K-011          Y2K01   
004700 *    00/03/22  PJS  ROOM-IS-FREE SEARCH MOVED INTO TTUTL01 ONLY -CL08    
004800 *                   DRIVER NO LONGER DUPLICATES IT - WCT-0141    CL08    
004900 *    04/03/30  DJT  TT-SOFT-PENALTY/COUNT KEPT DISPLAY TO MATCH  CL09    
005000 *                   TIMETABLE.DAT LAYOUT - WCT-0133              CL09    
005010 *    02/12/09  DJT  PENALTY STAND-INS (0330/0457) NOW COUNT      CL10    
005020 *                   UNPLACED SESSIONS, NOT RAW ASSIGNMENT ROWS   CL10    
005030 *                   - A DOUBLE SESSION WAS COUNTING AS 2 ROWS    CL10    
005040 *                   AGAINST WS-SESS-COUNT, LEAVING THE LOOP'S    CL10    
005050 *                   PENALTY = 0 TEST UNREACHABLE WHENEVER THE    CL10    
005060 *                   SEMESTER HAD ANY DOUBLES - WCT-0151          CL10    
005100 ****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-390.
005500 OBJECT-COMPUTER.  IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS WCT-UPPER-ALPHA IS 'A' THRU 'Z'
005900     UPSI-0 ON STATUS IS WCT-CANCEL-REQUESTED
006000            OFF STATUS IS WCT-CANCEL-NOT-REQUESTED.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SEMESTER-FILE  ASSIGN TO SEMESTER
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-SEM-STATUS.
006600     SELECT ROOMS-FILE     ASSIGN TO ROOMSDAT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-ROOM-STATUS.
006900     SELECT SESSIONS-FILE  ASSIGN TO SESSIONS
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-SESS-STATUS.
007200     SELECT TIMETABLE-FILE ASSIGN TO TIMETABL
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-TT-STATUS.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SEMESTER-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000     COPY TTSEMCFG.
008100 FD  ROOMS-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORDING MODE IS F.
008400     COPY TTROOM.
008500 FD  SESSIONS-FILE
008600     LABEL RECORDS ARE STANDARD
008700     RECORDING MODE IS F.
008800     COPY TTSESS.
008900 FD  TIMETABLE-FILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORDING MODE IS F.
009200     COPY TTTABLE.
009300 01  TT-FD-SENTINEL REDEFINES TTT-TIMETABLE-ENTRY.
009400     05  TT-FD-SENTINEL-TEXT     PIC X(38).
009500     05  FILLER                  PIC X(15000).
009600 WORKING-STORAGE SECTION.
009700 *----------------------------------------------------------------
009800 *    FILE STATUS SWITCHES AND RUN CONTROL SWITCHES
009900 *----------------------------------------------------------------
010000 01  WS-FILE-STATUSES.
010100     05  WS-SEM-STATUS           PIC X(02).
010200         88  WS-SEM-OK               VALUE '00'.
010300         88  WS-SEM-EOF              VALUE '10'.
010400     05  WS-ROOM-STATUS          PIC X(02).
010500         88  WS-ROOM-OK              VALUE '00'.
010600         88  WS-ROOM-EOF             VALUE '10'.
010700     05  WS-SESS-STATUS          PIC X(02).
010800         88  WS-SESS-OK              VALUE '00'.
010900         88  WS-SESS-EOF             VALUE '10'.
011000     05  WS-TT-STATUS            PIC X(02).
011100         88  WS-TT-OK                VALUE '00'.
011200     05  FILLER                  PIC X(10).
011300 01  WS-SWITCHES.
011400     05  WS-ABEND-SW             PIC X(01)  VALUE 'N'.
011500         88  WS-ABEND-YES            VALUE 'Y'.
011600     05  WS-PARM-INVALID-SW      PIC X(01)  VALUE 'N'.
011700         88  WS-PARM-INVALID         VALUE 'Y'.
011800     05  WS-NEED-NEW-NS-SW       PIC X(01)  VALUE 'Y'.
011900         88  WS-NEED-NEW-NS          VALUE 'Y'.
012000     05  WS-HARD-VIOLATION-SW    PIC X(01)  VALUE 'N'.
012100         88  WS-HARD-VIOLATION       VALUE 'Y'.
012200     05  FILLER                  PIC X(10).
012300 *----------------------------------------------------------------
012400 *    ROOM AND SESSION TABLES - LOADED ONCE AT START OF RUN
012500 *----------------------------------------------------------------
012600 01  WS-ROOM-TABLE.
012700     05  WS-ROOM-COUNT           PIC 9(04)  COMP.
012800     05  WS-ROOM-ENTRY OCCURS 200 TIMES
012900                        INDEXED BY WS-ROOM-IX.
013000         10  WS-ROOM-ID          PIC X(10).
013100         10  WS-ROOM-KIND        PIC X(01).
013200             88  WS-ROOM-INTERNAL    VALUE 'I'.
013300         10  WS-ROOM-FEATURES    PIC 9(04).
013400         10  FILLER              PIC X(10).
013500 01  WS-SESSION-TABLE.
013600     05  WS-SESS-COUNT           PIC 9(04)  COMP.
013700     05  WS-SESS-ENTRY OCCURS 300 TIMES
013800                        INDEXED BY WS-SESS-IX.
013900         10  WS-SESS-ID          PIC X(10).
014000         10  WS-SESS-COURSE      PIC X(10).
014100         10  WS-SESS-LECTURE     PIC X(01).
014200             88  WS-SESS-IS-LECTURE  VALUE 'Y'.
014300         10  WS-SESS-DOUBLE      PIC X(01).
014400             88  WS-SESS-IS-DOUBLE   VALUE 'Y'.
014500         10  WS-SESS-ROOM-REQ    PIC 9(04).
014600         10  WS-SESS-EXTERNAL    PIC X(01).
014700             88  WS-SESS-IS-EXTERNAL VALUE 'Y'.
014800         10  WS-SESS-PA-DAY      PIC 9(02).
014900         10  WS-SESS-PA-SLOT     PIC 9(02).
015000         10  WS-SESS-PA-ROOM     PIC X(10).
015100         10  FILLER              PIC X(12).
015200 01  WS-SESSION-ALT REDEFINES WS-SESSION-TABLE.
015300     05  FILLER                  PIC X(04).
015400     05  WS-SESSALT-ENTRY OCCURS 300 TIMES
015500                        INDEXED BY WS-SESSALT-IX.
015600         10  FILLER              PIC X(22).
015700         10  WS-SESS-PA-BLOCK    PIC X(04).
015800         10  FILLER              PIC X(26).
015900 *----------------------------------------------------------------
016000 *    FOUR FIXED ALGORITHM PARAMETERS - NO PARAMETER FILE IN      CL01    
016100 *    THIS RELEASE, VALUES ARE HARD-CODED DEFAULTS SET BY         CL01    
016200 *    0050-INIT-PARAMETERS AND RUN THROUGH THE SAME VALIDATION    CL01    
016300 *    PARAGRAPH AS AN OPERATOR-SUPPLIED SET WOULD BE.             CL01    
016400 *----------------------------------------------------------------
016500 01  WS-PARM-TABLE.
016600     05  WS-PARM-ENTRY OCCURS 4 TIMES INDEXED BY WS-PARM-IX.
016700         10  TTP-PARM-NAME       PIC X(20).
016800         10  TTP-PARM-TYPE       PIC X(03).
016900             88  TTP-TYPE-INT        VALUE 'INT'.
017000             88  TTP-TYPE-DBL        VALUE 'DBL'.
017100         10  TTP-PARM-INT-VALUE  PIC S9(09)      COMP-3.
017200         10  TTP-PARM-DEC-VALUE  PIC S9(01)V9(06) COMP-3.
017300         10  FILLER              PIC X(05).
017400 77  WS-POPULATION-SIZE          PIC 9(02)  COMP  VALUE 0.
017500 77  WS-CROSSOVER-RATE           PIC S9V9(6) COMP-3.
017600 77  WS-MUTATION-RATE            PIC S9V9(6) COMP-3.
017700 77  WS-TABU-LIST-SIZE           PIC 9(02)  COMP  VALUE 0.
017800 *----------------------------------------------------------------
017900 *    CANDIDATE-TIMETABLE POPULATION, MAX 10 ENTRIES - WCT-0052.  CL04    
018000 *    FIELD LAYOUT MATCHES COPY TTTABLE - KEPT AS PLAIN WORKING-  CL04    
018100 *    STORAGE FIELDS RATHER THAN A NESTED COPY SO THE TABLE       CL04    
018200 *    SUBSCRIPT AND THE ASSIGNMENT-ROW SUBSCRIPT STAY SEPARATE    CL04    
018300 *    INDEX ITEMS.                                                CL04    
018400 *----------------------------------------------------------------
018500 01  WS-POPULATION.
018600     05  WS-POP-COUNT            PIC 9(02)  COMP  VALUE 0.
018700     05  FILLER                  PIC X(04).
018800     05  WS-POP-ENTRY OCCURS 10 TIMES INDEXED BY WS-POP-IX.
018900         10  WS-POP-NAME         PIC X(20).
019000         10  WS-POP-PENALTY      PIC 9(09).
019100         10  WS-POP-ASSGMT-COUNT PIC 9(04).
019200         10  FILLER              PIC X(05).
019300         10  WS-POP-ASSGMT OCCURS 500 TIMES
019400                           INDEXED BY WS-POP-ASSGMT-IX.
019500             15  WS-POP-ASSGMT-DAY   PIC 9(02).
019600             15  WS-POP-ASSGMT-SLOT  PIC 9(02).
019700             15  WS-POP-ASSGMT-SESS  PIC X(10).
019800             15  WS-POP-ASSGMT-ROOM  PIC X(10).
019900             15  FILLER              PIC X(06).
020000 *----------------------------------------------------------------
020100 *    FIVE SCRATCH TIMETABLES - 2 OFFSPRING, 2 LOCALLY-SEARCHED   CL05    
020200 *    IMPROVED OFFSPRING, AND BEST-NEW-SOLUTION.  SAME ROW LAYOUT CL05    
020300 *    AS WS-POPULATION SO A SLOT CAN BE MOVED STRAIGHT INTO THE   CL05    
020400 *    POPULATION ON REPLACEMENT.                                  CL05    
020500 *----------------------------------------------------------------
020600 01  WS-SCRATCH-TIMETABLES.
020700     05  WS-SCR-ENTRY OCCURS 5 TIMES INDEXED BY WS-SCR-IX.
020800         10  WS-SCR-NAME         PIC X(20).
020900         10  WS-SCR-PENALTY      PIC 9(09).
021000         10  WS-SCR-ASSGMT-COUNT PIC 9(04).
021100         10  FILLER              PIC X(05).
021200         10  WS-SCR-ASSGMT OCCURS 500 TIMES
021300                           INDEXED BY WS-SCR-ASSGMT-IX.
021400             15  WS-SCR-ASSGMT-DAY   PIC 9(02).
021500             15  WS-SCR-ASSGMT-SLOT  PIC 9(02).
021600             15  WS-SCR-ASSGMT-SESS  PIC X(10).
021700             15  WS-SCR-ASSGMT-ROOM  PIC X(10).
021800             15  FILLER              PIC X(06).
021900 77  WS-SCR-OFF1                 PIC 9(01)  VALUE 1.
022000 77  WS-SCR-OFF2                 PIC 9(01)  VALUE 2.
022100 77  WS-SCR-IMP1                 PIC 9(01)  VALUE 3.
022200 77  WS-SCR-IMP2                 PIC 9(01)  VALUE 4.
022300 77  WS-SCR-BNEW                 PIC 9(01)  VALUE 5.
022400 01  WS-BEST-SOLUTION.
022500     05  WS-BEST-NAME            PIC X(20).
022600     05  WS-BEST-PENALTY         PIC 9(09).
022700     05  WS-BEST-ASSGMT-COUNT    PIC 9(04).
022800     05  FILLER                  PIC X(05).
022900     05  WS-BEST-ASSGMT OCCURS 500 TIMES
023000                         INDEXED BY WS-BEST-ASSGMT-IX.
023100         10  WS-BEST-ASSGMT-DAY      PIC 9(02).
023200         10  WS-BEST-ASSGMT-SLOT     PIC 9(02).
023300         10  WS-BEST-ASSGMT-SESS     PIC X(10).
023400         10  WS-BEST-ASSGMT-ROOM     PIC X(10).
023500         10  FILLER                  PIC X(06).
023600 01  WS-PERIOD-LIST.
023700     05  WS-PERIOD-COUNT         PIC 9(04)  COMP.
023800     05  FILLER                  PIC X(04).
023900     05  WS-PERIOD-ENTRY OCCURS 500 TIMES
024000                          INDEXED BY WS-PER-IX.
024100         10  TTD-PER-DAY         PIC 9(02).
024200         10  TTD-PER-SLOT        PIC 9(02).
024300         10  FILLER              PIC X(02).
024400 *----------------------------------------------------------------
024500 *    TABU LIST - CAPPED FIFO OF RECENTLY-TRIED NEIGHBORHOOD      CL03    
024600 *    STRUCTURE NUMBERS - REQUEST WCT-0041.  WS-TABU-FRONT IS THE CL03    
024700 *    SUBSCRIPT OF THE OLDEST ENTRY SO WE NEVER SHIFT THE WHOLE   CL03    
024800 *    TABLE ON AN EVICTION.                                       CL03    
024900 *----------------------------------------------------------------
025000 01  WS-TABU-LIST.
025100     05  WS-TABU-COUNT           PIC 9(02)  COMP.
025200     05  WS-TABU-FRONT           PIC 9(02)  COMP.
025300     05  WS-TABU-ENTRY OCCURS 20 TIMES INDEXED BY WS-TABU-IX
025400                        PIC 9(01).
025450     05  FILLER                  PIC X(04).
025500 01  WS-TABU-ALTERNATE REDEFINES WS-TABU-LIST.
025600     05  FILLER                  PIC X(04).
025700     05  WS-TABU-RAW             PIC X(24).
025800 *----------------------------------------------------------------
025900 *    SEARCH-LOOP WORK FIELDS
026000 *----------------------------------------------------------------
026100 01  WS-SEARCH-WORK.
026200     05  WS-CURRENT-NS           PIC 9(01)  COMP  VALUE 0.
026300     05  WS-PARENT-1-IX          PIC 9(02)  COMP.
026400     05  WS-PARENT-2-IX          PIC 9(02)  COMP.
026500     05  WS-WORST-IX             PIC 9(02)  COMP.
026600     05  WS-BEST-IX              PIC 9(02)  COMP.
026700     05  WS-HIGHEST-PENALTY      PIC 9(09)  COMP.
026800     05  WS-FITNESS-SUM          PIC 9(11)  COMP.
026900     05  WS-FITNESS-VAL OCCURS 10 TIMES
027000                         PIC S9(09)  COMP.
027100     05  WS-SELECTION-DRAW       PIC 9(11)  COMP.
027200     05  WS-RUNNING-FITNESS      PIC S9(11) COMP.
027300     05  WS-BNEW-SCR-IX          PIC 9(01)  COMP.
027400     05  WS-BNEW-PENALTY         PIC 9(09)  COMP.
027500     05  WS-ITERATION-COUNT      PIC 9(09)  COMP  VALUE 0.
027600     05  FILLER                  PIC X(10).
027700 *----------------------------------------------------------------
027800 *    HAND-ROLLED LINEAR-CONGRUENTIAL PSEUDO-RANDOM GENERATOR -   CL07    
027900 *    SHOP STANDARDS FORBID THE RANDOM INTRINSIC FUNCTION ON THIS CL07    
028000 *    COMPILER, SO WE KEEP OUR OWN SEED AND STEP IT WITH PLAIN    CL07    
028100 *    COMPUTE/REMAINDER ARITHMETIC - REQUEST WCT-0126.            CL07    
028200 *----------------------------------------------------------------
028300 01  WS-RANDOM-WORK.
028400     05  WS-RANDOM-SEED          PIC 9(10)  COMP  VALUE 104729.
028500     05  WS-RANDOM-RESULT        PIC 9(09)  COMP.
028600     05  WS-RANDOM-RANGE         PIC 9(09)  COMP.
028700     05  WS-RANDOM-TEMP          PIC 9(18)  COMP.
028800     05  WS-RANDOM-QUOT          PIC 9(09)  COMP.
028900     05  FILLER                  PIC X(04).
029000 *----------------------------------------------------------------
029100 *    MISCELLANEOUS SUBSCRIPTS, SWAP AREA AND DISPLAY FIELDS
029200 *----------------------------------------------------------------
029300 77  WS-I                        PIC 9(04)  COMP.
029400 77  WS-J                        PIC 9(04)  COMP.
029500 77  WS-K                        PIC 9(04)  COMP.
029510 *----------------------------------------------------------------CL10    
029520 *    0330/0457 PENALTY-STUB WORK AREA - BOUNDED FOUND-SWITCH SO  CL10    
029530 *    THE STAND-IN CAN COUNT UNPLACED SESSIONS (NOT RAW ASSIGNMENTCL10    
029540 *    ROWS) - A DOUBLE SESSION OWNS 2 ROWS BUT IS STILL 1 SESSION,CL10    
029550 *    REQUEST WCT-0151.                                           CL10    
029560 *----------------------------------------------------------------CL10    
029570 01  WS-PENALTY-WORK.                                             CL10    
029580     05  WS-PEN-UNPLACED-CT      PIC 9(04)  COMP.                 CL10    
029590     05  WS-PEN-FOUND-SW         PIC X(01)  VALUE 'N'.            CL10    
029591         88  WS-PEN-FOUND            VALUE 'Y'.                   CL10    
029594     05  FILLER                  PIC X(07).                       CL10    
029600 01  WS-MISC.
029700     05  WS-SAVE-PENALTY         PIC 9(09)  COMP.
029800     05  WS-STATUS-LINE          PIC X(60).
029900     05  FILLER                  PIC X(10).
030000 01  WS-SEMESTER-HOLD.
030100     05  WS-SEM-DAYS             PIC 9(02).
030200     05  WS-SEM-SLOTS            PIC 9(02).
030300     05  WS-SEM-ROOM-COUNT       PIC 9(04).
030400     05  WS-SEM-SESSION-COUNT    PIC 9(04).
030500     05  FILLER                  PIC X(10).
030600 01  WS-UTIL-LINKAGE-AREA.
030700     05  WS-UTIL-FUNCTION        PIC 9(01)  COMP.
030800         88  WS-UTIL-FIND-ROOMS      VALUE 1.
030900         88  WS-UTIL-BUILD-PERIODS   VALUE 2.
031000         88  WS-UTIL-ASSIGN-RANDOM   VALUE 3.
031100         88  WS-UTIL-ASSIGN-SESSION  VALUE 4.
031200     05  WS-UTIL-RETURN-CODE     PIC 9(01)  COMP.
031300         88  WS-UTIL-SUCCESS         VALUE 0.
031400         88  WS-UTIL-FAILURE         VALUE 1.
031500     05  WS-UTIL-SESS-IX         PIC 9(04)  COMP.
031600     05  WS-UTIL-ROOM-OUT-COUNT  PIC 9(04)  COMP.
031700     05  WS-UTIL-ROOM-OUT OCCURS 200 TIMES
031800                           PIC 9(04)  COMP.
031900     05  WS-UTIL-ASSGN-DAY       PIC 9(02).
032000     05  WS-UTIL-ASSGN-SLOT      PIC 9(02).
032100     05  WS-UTIL-ASSGN-ROOM      PIC X(10).
032200     05  FILLER                  PIC X(05).
032300 PROCEDURE DIVISION.
032400 *----------------------------------------------------------------
032500 *    0000-MAIN-LINE - OVERALL CONTROL.  PARAGRAPH NUMBERS BELOW
032600 *    TRACK TABUBASEDMEMETICAPPROACH STEPS 1-6 IN THE SYSTEM SPEC.
032700 *----------------------------------------------------------------
032800 0000-MAIN-LINE.
032900     PERFORM 0010-OPEN-AND-LOAD THRU 0010-EXIT.
033000     IF WS-ABEND-YES
033100         GO TO 0999-STOP-RUN
033200     END-IF.
033300     PERFORM 0050-INIT-PARAMETERS THRU 0050-EXIT.
033400     PERFORM 0100-VALIDATE-PARMS THRU 0100-EXIT.
033500     IF WS-PARM-INVALID
033600         DISPLAY 'TTDRV01 - PARAMETER SET REJECTED - RUN ENDED'
033700         GO TO 0999-STOP-RUN
033800     END-IF.
033900     PERFORM 0200-BUILD-INITIAL-POPULATION THRU 0200-EXIT.
034000     IF WS-POP-COUNT = 0
034100         DISPLAY 'NO FEASIBLE TIMETABLE WAS FOUND'
034200         PERFORM 0900-WRITE-TIMETABLE THRU 0900-EXIT
034300         GO TO 0999-STOP-RUN
034400     END-IF.
034500     PERFORM 0300-SELECT-BEST-WORST THRU 0300-EXIT.
034600     MOVE WS-POP-ENTRY (WS-BEST-IX) TO WS-BEST-SOLUTION.
034700     PERFORM 0400-SEARCH-LOOP THRU 0400-EXIT
034800         UNTIL WS-BEST-PENALTY = 0
034900            OR WCT-CANCEL-REQUESTED.
035000     DISPLAY 'A FEASIBLE TIMETABLE WAS FOUND'.
035100     PERFORM 0900-WRITE-TIMETABLE THRU 0900-EXIT.
035200     GO TO 0999-STOP-RUN.
035300 *
035400 0999-STOP-RUN.
035500     PERFORM 0990-CLOSE-FILES THRU 0990-EXIT.
035600     STOP RUN.
035700 *----------------------------------------------------------------
035800 *    0010-OPEN-AND-LOAD - OPEN THE THREE INPUT FILES AND RAISE
035900 *    SEMESTER/ROOM/SESSION DATA INTO WORKING STORAGE.  ONE-TIME
036000 *    LOAD, NO RE-READ DURING THE SEARCH - SEE FILES IN SYSTEM
036100 *    SPEC.
036200 *----------------------------------------------------------------
036300 0010-OPEN-AND-LOAD.
036400     OPEN INPUT SEMESTER-FILE.
036500     IF NOT WS-SEM-OK
036600         DISPLAY 'TTDRV01 - SEMESTER OPEN FAILED ' WS-SEM-STATUS
036700         MOVE 'Y' TO WS-ABEND-SW
036800         GO TO 0010-EXIT
036900     END-IF.
037000     READ SEMESTER-FILE.
037100     MOVE TTC-DAYS-PER-WEEK  TO WS-SEM-DAYS.
037200     MOVE TTC-SLOTS-PER-DAY  TO WS-SEM-SLOTS.
037300     MOVE TTC-ROOM-COUNT     TO WS-SEM-ROOM-COUNT.
037400     MOVE TTC-SESSION-COUNT  TO WS-SEM-SESSION-COUNT.
037500     CLOSE SEMESTER-FILE.
037600     OPEN INPUT ROOMS-FILE.
037700     IF NOT WS-ROOM-OK
037800         DISPLAY 'TTDRV01 - ROOMS.DAT OPEN FAILED ' WS-ROOM-STATUS
037900         MOVE 'Y' TO WS-ABEND-SW
038000         GO TO 0010-EXIT
038100     END-IF.
038200     MOVE 0 TO WS-ROOM-COUNT.
038300     PERFORM 0012-READ-ONE-ROOM THRU 0012-EXIT
038400         UNTIL WS-ROOM-EOF.
038500     CLOSE ROOMS-FILE.
038600     OPEN INPUT SESSIONS-FILE.
038700     IF NOT WS-SESS-OK
038800         DISPLAY 'TTDRV01 - SESSIONS OPEN FAILED ' WS-SESS-STATUS
038900         MOVE 'Y' TO WS-ABEND-SW
039000         GO TO 0010-EXIT
039100     END-IF.
039200     MOVE 0 TO WS-SESS-COUNT.
039300     PERFORM 0014-READ-ONE-SESSION THRU 0014-EXIT
039400         UNTIL WS-SESS-EOF.
039500     CLOSE SESSIONS-FILE.
039600 0010-EXIT.
039700     EXIT.
039800 *
039900 0012-READ-ONE-ROOM.
040000     READ ROOMS-FILE
040100         AT END
040200             MOVE '10' TO WS-ROOM-STATUS
040300             GO TO 0012-EXIT
040400     END-READ.
040500     SET WS-ROOM-IX TO WS-ROOM-COUNT.
040600     SET WS-ROOM-IX UP BY 1.
040700     ADD 1 TO WS-ROOM-COUNT.
040800     MOVE TTR-ROOM-ID       TO WS-ROOM-ID (WS-ROOM-IX).
040900     MOVE TTR-ROOM-KIND     TO WS-ROOM-KIND (WS-ROOM-IX).
041000     MOVE TTR-ROOM-FEATURES TO WS-ROOM-FEATURES (WS-ROOM-IX).
041100 0012-EXIT.
041200     EXIT.
041300 *
041400 0014-READ-ONE-SESSION.
041500     READ SESSIONS-FILE
041600         AT END
041700             MOVE '10' TO WS-SESS-STATUS
041800             GO TO 0014-EXIT
041900     END-READ.
042000     SET WS-SESS-IX TO WS-SESS-COUNT.
042100     SET WS-SESS-IX UP BY 1.
042200     ADD 1 TO WS-SESS-COUNT.
042300     MOVE TTS-SESS-ID        TO WS-SESS-ID (WS-SESS-IX).
042400     MOVE TTS-COURSE-ID      TO WS-SESS-COURSE (WS-SESS-IX).
042500     MOVE TTS-IS-LECTURE     TO WS-SESS-LECTURE (WS-SESS-IX).
042600     MOVE TTS-IS-DOUBLE      TO WS-SESS-DOUBLE (WS-SESS-IX).
042700     MOVE TTS-ROOM-REQ       TO WS-SESS-ROOM-REQ (WS-SESS-IX).
042800     MOVE TTS-IS-EXTERNAL    TO WS-SESS-EXTERNAL (WS-SESS-IX).
042900     MOVE TTS-PREASSIGN-DAY  TO WS-SESS-PA-DAY (WS-SESS-IX).
043000     MOVE TTS-PREASSIGN-SLOT TO WS-SESS-PA-SLOT (WS-SESS-IX).
043100     MOVE TTS-PREASSIGN-ROOM TO WS-SESS-PA-ROOM (WS-SESS-IX).
043200 0014-EXIT.
043300     EXIT.
043400 *----------------------------------------------------------------
043500 *    0050-INIT-PARAMETERS - THE FOUR TUNING PARAMETERS ARE NOT   CL01    
043600 *    OPERATOR-SUPPLIED IN THIS RELEASE.  DEFAULTS BELOW ARE      CL01    
043700 *    THE VALUES THE ACADEMIC SCHEDULING GROUP SETTLED ON AFTER   CL01    
043800 *    THE 1990 PILOT RUNS.                                        CL01    
043900 *----------------------------------------------------------------
044000 0050-INIT-PARAMETERS.
044100     MOVE 'POPULATION SIZE     ' TO TTP-PARM-NAME (1).
044200     MOVE 'INT'                  TO TTP-PARM-TYPE (1).
044300     MOVE 10                     TO TTP-PARM-INT-VALUE (1).
044400     MOVE 'CROSSOVER RATE      ' TO TTP-PARM-NAME (2).
044500     MOVE 'DBL'                  TO TTP-PARM-TYPE (2).
044600     MOVE 0.800000               TO TTP-PARM-DEC-VALUE (2).
044700     MOVE 'MUTATION RATE       ' TO TTP-PARM-NAME (3).
044800     MOVE 'DBL'                  TO TTP-PARM-TYPE (3).
044900     MOVE 0.050000               TO TTP-PARM-DEC-VALUE (3).
045000     MOVE 'TABU LIST SIZE      ' TO TTP-PARM-NAME (4).
045100     MOVE 'INT'                  TO TTP-PARM-TYPE (4).
045200     MOVE 10                     TO TTP-PARM-INT-VALUE (4).
045300     MOVE 1 TO WS-TABU-FRONT.
045400     MOVE 0 TO WS-TABU-COUNT.
045500 0050-EXIT.
045600     EXIT.
045700 *----------------------------------------------------------------
045800 *    0100-VALIDATE-PARMS - BUSINESS RULE "PARAMETER VALIDATION".
045900 *    ALL 4 NAMES MUST BE PRESENT AND IN BOUNDS OR THE RUN IS
046000 *    REJECTED, EVEN THOUGH THE VALUES COME FROM 0050 RATHER THAN
046100 *    AN OPERATOR THIS RELEASE - WE STILL WANT THE CHECK ON RECORD
046200 *    IF A FUTURE PARAMETER FILE IS ADDED.
046300 *----------------------------------------------------------------
046400 0100-VALIDATE-PARMS.
046500     MOVE 'N' TO WS-PARM-INVALID-SW.
046600     IF TTP-PARM-NAME (1) NOT = 'POPULATION SIZE     '
046700         OR TTP-PARM-INT-VALUE (1) < 2
046800             MOVE 'Y' TO WS-PARM-INVALID-SW
046900     END-IF.
047000     IF TTP-PARM-NAME (2) NOT = 'CROSSOVER RATE      '
047100         OR TTP-PARM-DEC-VALUE (2) < 0
047200         OR TTP-PARM-DEC-VALUE (2) > 1
047300             MOVE 'Y' TO WS-PARM-INVALID-SW
047400     END-IF.
047500     IF TTP-PARM-NAME (3) NOT = 'MUTATION RATE       '
047600         OR TTP-PARM-DEC-VALUE (3) < 0
047700         OR TTP-PARM-DEC-VALUE (3) > 1
047800             MOVE 'Y' TO WS-PARM-INVALID-SW
047900     END-IF.
048000     IF TTP-PARM-NAME (4) NOT = 'TABU LIST SIZE      '
048100         OR TTP-PARM-INT-VALUE (4) < 1
048200             MOVE 'Y' TO WS-PARM-INVALID-SW
048300     END-IF.
048400     IF NOT WS-PARM-INVALID
048500         MOVE TTP-PARM-INT-VALUE (1) TO WS-POPULATION-SIZE
048600         MOVE TTP-PARM-DEC-VALUE (2) TO WS-CROSSOVER-RATE
048700         MOVE TTP-PARM-DEC-VALUE (3) TO WS-MUTATION-RATE
048800         MOVE TTP-PARM-INT-VALUE (4) TO WS-TABU-LIST-SIZE
048900     END-IF.
049000 0100-EXIT.
049100     EXIT.
049200 *----------------------------------------------------------------
049300 *    0200-BUILD-INITIAL-POPULATION - STEP 2 OF THE DRIVER LOOP.
049400 *    THE REAL SATURATION-DEGREE ORDERING IS A TODO IN THE SOURCE
049500 *    SYSTEM (SEE SATURATIONDEGREEHEURISTIC, OUT OF SCOPE) - THIS
049600 *    STAND-IN BUILDS EACH CANDIDATE BY PLACING SESSIONS IN TABLE
049700 *    ORDER AGAINST A FRESH SHUFFLED PERIOD LIST.  A CANDIDATE
049800 *    THAT CANNOT PLACE EVERY SESSION IS DISCARDED, NOT PATCHED.
049900 *----------------------------------------------------------------
050000 0200-BUILD-INITIAL-POPULATION.
050100     MOVE 0 TO WS-POP-COUNT.
050200     MOVE 1 TO WS-I.
050300     PERFORM 0210-SATURATION-DEGREE-GEN THRU 0210-EXIT
050400         UNTIL WS-I > WS-POPULATION-SIZE.
050500 0200-EXIT.
050600     EXIT.
050700 *
050800 0210-SATURATION-DEGREE-GEN.
050900     SET WS-SCR-IX TO 1.
051000     MOVE 0 TO WS-SCR-ASSGMT-COUNT (WS-SCR-IX).
051100     MOVE SPACES TO WS-SCR-NAME (WS-SCR-IX).
051200     MOVE 'NEW CANDIDATE' TO WS-SCR-NAME (WS-SCR-IX).
051300     MOVE 2 TO WS-UTIL-FUNCTION.
051400     CALL 'TTUTL01' USING WS-UTIL-LINKAGE-AREA WS-SEMESTER-HOLD
051500                           WS-ROOM-TABLE WS-SESSION-TABLE
051600                         WS-PERIOD-LIST WS-SCR-ENTRY (WS-SCR-IX).
051700     MOVE 'N' TO WS-HARD-VIOLATION-SW.
051800     SET WS-SESS-IX TO 1.
051900     PERFORM 0212-ASSIGN-ONE-SESS-RANDOM THRU 0212-EXIT
052000         UNTIL WS-SESS-IX > WS-SESS-COUNT
052100            OR WS-HARD-VIOLATION.
052200     IF NOT WS-HARD-VIOLATION
052300         SET WS-POP-IX TO WS-POP-COUNT
052400         SET WS-POP-IX UP BY 1
052500         ADD 1 TO WS-POP-COUNT
052600         MOVE WS-SCR-ENTRY (1) TO WS-POP-ENTRY (WS-POP-IX)
052700     END-IF.
052800     ADD 1 TO WS-I.
052900 0210-EXIT.
053000     EXIT.
053100 *
053200 0212-ASSIGN-ONE-SESS-RANDOM.
053300     MOVE 3 TO WS-UTIL-FUNCTION.
053400     MOVE WS-SESS-IX TO WS-UTIL-SESS-IX.
053500     CALL 'TTUTL01' USING WS-UTIL-LINKAGE-AREA WS-SEMESTER-HOLD
053600                           WS-ROOM-TABLE WS-SESSION-TABLE
053700                         WS-PERIOD-LIST WS-SCR-ENTRY (WS-SCR-IX).
053800     IF WS-UTIL-FAILURE
053900         MOVE 'Y' TO WS-HARD-VIOLATION-SW
054000     END-IF.
054100     SET WS-SESS-IX UP BY 1.
054200 0212-EXIT.
054300     EXIT.
054400 *----------------------------------------------------------------
054500 *    0300-SELECT-BEST-WORST - STEPS 3 AND 4.  CALCULATE PENALTY
054600 *    FOR EVERY CANDIDATE (0330 STAND-IN) THEN PICK THE BEST.
054700 *----------------------------------------------------------------
054800 0300-SELECT-BEST-WORST.
054900     SET WS-POP-IX TO 1.
055000     PERFORM 0330-CALC-PENALTY-STUB THRU 0330-EXIT
055100         VARYING WS-POP-IX FROM 1 BY 1
055200         UNTIL WS-POP-IX > WS-POP-COUNT.
055300     PERFORM 0310-FIND-BEST-SOLUTION THRU 0310-EXIT.
055400     PERFORM 0320-FIND-WORST-SOLUTION THRU 0320-EXIT.
055500 0300-EXIT.
055600     EXIT.
055700 *
055800 0310-FIND-BEST-SOLUTION.
055900     SET WS-BEST-IX TO 1.
056000     PERFORM 0312-COMPARE-FOR-BEST THRU 0312-EXIT
056100         VARYING WS-POP-IX FROM 2 BY 1
056200         UNTIL WS-POP-IX > WS-POP-COUNT.
056300 0310-EXIT.
056400     EXIT.
056500 *
056600 0312-COMPARE-FOR-BEST.
056700     IF WS-POP-PENALTY (WS-POP-IX) < WS-POP-PENALTY (WS-BEST-IX)
056800         SET WS-BEST-IX TO WS-POP-IX
056900     END-IF.
057000 0312-EXIT.
057100     EXIT.
057200 *
057300 0320-FIND-WORST-SOLUTION.
057400     SET WS-WORST-IX TO 1.
057500     PERFORM 0322-COMPARE-FOR-WORST THRU 0322-EXIT
057600         VARYING WS-POP-IX FROM 2 BY 1
057700         UNTIL WS-POP-IX > WS-POP-COUNT.
057800 0320-EXIT.
057900     EXIT.
058000 *
058100 0322-COMPARE-FOR-WORST.
058200     IF WS-POP-PENALTY (WS-POP-IX) > WS-POP-PENALTY (WS-WORST-IX)
058300         SET WS-WORST-IX TO WS-POP-IX
058400     END-IF.
058500 0322-EXIT.
058600     EXIT.
058700 *----------------------------------------------------------------
058800 *    0330-CALC-PENALTY-STUB - CALCTIMETABLEPENALTY IS A          SCOPE   
058810 *    SEPARATE PENALTY-SCORING SUBSYSTEM NOT DELIVERED WITH       SCOPE   
058820 *    THIS BATCH SUITE.  THE STAND-IN HERE COUNTS SESSIONS WITH   CL10    
058830 *    NO ROW IN THE CANDIDATE'S ASSIGNMENT LIST AS A CHEAP,       CL10    
058840 *    DETERMINISTIC PENALTY SO THE SELECTION/REPLACEMENT LOGIC    CL10    
058850 *    AROUND IT HAS SOMETHING REAL TO COMPARE - NOTE THIS MUST    CL10    
058860 *    COUNT SESSIONS, NOT ROWS, SINCE A DOUBLE SESSION OWNS 2     CL10    
058870 *    ROWS - REQUEST WCT-0151.                                    CL10    
058880 *----------------------------------------------------------------
058890 0330-CALC-PENALTY-STUB.                                          
058900     MOVE 0 TO WS-PEN-UNPLACED-CT.                                CL10    
058910     PERFORM 0331-COUNT-ONE-POP-SESS THRU 0331-EXIT               CL10    
058920         VARYING WS-SESS-IX FROM 1 BY 1                           CL10    
058930         UNTIL WS-SESS-IX > WS-SESS-COUNT.                        CL10    
058940     MOVE WS-PEN-UNPLACED-CT TO WS-POP-PENALTY (WS-POP-IX).       CL10    
058950 0330-EXIT.                                                       
058960     EXIT.                                                        
058970 *                                                                
058980 0331-COUNT-ONE-POP-SESS.                                         CL10    
058990     MOVE 'N' TO WS-PEN-FOUND-SW.                                 CL10    
059000     PERFORM 0332-CHECK-ONE-POP-ROW THRU 0332-EXIT                CL10    
059010         VARYING WS-POP-ASSGMT-IX FROM 1 BY 1                     CL10    
059020         UNTIL WS-POP-ASSGMT-IX >                                 CL10    
059030               WS-POP-ASSGMT-COUNT (WS-POP-IX)                    CL10    
059040            OR WS-PEN-FOUND.                                      CL10    
059050     IF NOT WS-PEN-FOUND                                          CL10    
059060         ADD 1 TO WS-PEN-UNPLACED-CT                              CL10    
059070     END-IF.                                                      CL10    
059080 0331-EXIT.                                                       CL10    
059090     EXIT.                                                        CL10    
059100 *                                                                CL10    
059110 0332-CHECK-ONE-POP-ROW.                                          CL10    
059120     IF WS-POP-ASSGMT-SESS (WS-POP-IX, WS-POP-ASSGMT-IX) =        CL10    
059130        WS-SESS-ID (WS-SESS-IX)                                   CL10    
059140         MOVE 'Y' TO WS-PEN-FOUND-SW                              CL10    
059150     END-IF.                                                      CL10    
059160 0332-EXIT.                                                       CL10    
059170     EXIT.                                                        CL10    
060000 *----------------------------------------------------------------
060100 *    0400-SEARCH-LOOP - STEP 5 OF THE DRIVER LOOP, ONE GENERATION
060200 *    PER CALL.  0000-MAIN-LINE PERFORMS THIS THRU 0400-EXIT UNTIL
060300 *    BEST-SOLUTION'S PENALTY REACHES ZERO OR UPSI-0 SIGNALS A
060400 *    CANCEL REQUEST.
060500 *----------------------------------------------------------------
060600 0400-SEARCH-LOOP.
060700     ADD 1 TO WS-ITERATION-COUNT.
060800     PERFORM 0320-FIND-WORST-SOLUTION THRU 0320-EXIT.
060900     PERFORM 0410-SELECT-PARENTS THRU 0410-EXIT.
061000     PERFORM 0420-APPLY-CROSSOVER-MUTATION THRU 0420-EXIT.
061100     PERFORM 0430-PICK-NEED-NEW-NS THRU 0430-EXIT.
061200     PERFORM 0450-APPLY-LOCAL-SEARCH THRU 0450-EXIT.
061300     PERFORM 0455-CALC-4-PENALTIES THRU 0455-EXIT.
061400     PERFORM 0470-SELECT-BEST-NEW-SOLUTION THRU 0470-EXIT.
061500     IF WS-BNEW-PENALTY < WS-BEST-PENALTY
061600         MOVE WS-SCR-ENTRY (WS-BNEW-SCR-IX) TO WS-BEST-SOLUTION
061700         MOVE 'N' TO WS-NEED-NEW-NS-SW
061800     ELSE
061900         PERFORM 0460-UPDATE-TABU-LIST THRU 0460-EXIT
062000         MOVE 'Y' TO WS-NEED-NEW-NS-SW
062100     END-IF.
062200     PERFORM 0480-REPLACE-POPULATION THRU 0480-EXIT.
062300 0400-EXIT.
062400     EXIT.
062500 *----------------------------------------------------------------
062600 *    0410-SELECT-PARENTS - ROULETTE-WHEEL SELECTION OF 2 DISTINCT
062700 *    PARENTS.  FITNESS(J) = HIGHEST POPULATION PENALTY MINUS
062800 *    PENALTY(J), SO THE BEST TIMETABLES DRAW THE MOST TICKETS.
062900 *----------------------------------------------------------------
063000 0410-SELECT-PARENTS.
063100     MOVE WS-POP-PENALTY (WS-WORST-IX) TO WS-HIGHEST-PENALTY.
063200     MOVE 0 TO WS-FITNESS-SUM.
063300     PERFORM 0411-CALC-ONE-FITNESS THRU 0411-EXIT
063400         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-POP-COUNT.
063500     MOVE 0 TO WS-PARENT-1-IX.
063600     MOVE 0 TO WS-PARENT-2-IX.
063700     PERFORM 0412-DRAW-ONE-PARENT THRU 0412-EXIT
063800         UNTIL WS-PARENT-1-IX > 0 AND WS-PARENT-2-IX > 0.
063900 0410-EXIT.
064000     EXIT.
064100 *
064200 0411-CALC-ONE-FITNESS.
064300     COMPUTE WS-FITNESS-VAL (WS-J) =
064400         WS-HIGHEST-PENALTY - WS-POP-PENALTY (WS-J).
064500     ADD WS-FITNESS-VAL (WS-J) TO WS-FITNESS-SUM.
064600 0411-EXIT.
064700     EXIT.
064800 *
064900 0412-DRAW-ONE-PARENT.
065000     MOVE WS-FITNESS-SUM TO WS-RANDOM-RANGE.
065100     PERFORM 0495-NEXT-RANDOM THRU 0495-EXIT.
065200     MOVE WS-RANDOM-RESULT TO WS-RUNNING-FITNESS.
065300     SET WS-J TO 1.
065400     MOVE 0 TO WS-K.
065500     PERFORM 0413-SCAN-FITNESS THRU 0413-EXIT
065600         UNTIL WS-K > 0 OR WS-J > WS-POP-COUNT.
065700     IF WS-K > 0
065800         IF WS-PARENT-1-IX = 0
065900             MOVE WS-K TO WS-PARENT-1-IX
066000         ELSE
066100             IF WS-K NOT = WS-PARENT-1-IX
066200                 MOVE WS-K TO WS-PARENT-2-IX
066300             END-IF
066400         END-IF
066500     END-IF.
066600 0412-EXIT.
066700     EXIT.
066800 *
066900 0413-SCAN-FITNESS.
067000     SUBTRACT WS-FITNESS-VAL (WS-J) FROM WS-RUNNING-FITNESS.
067100     IF WS-RUNNING-FITNESS <= 0
067200         MOVE WS-J TO WS-K
067300     ELSE
067400         SET WS-J UP BY 1
067500     END-IF.
067600 0413-EXIT.
067700     EXIT.
067800 *----------------------------------------------------------------
067900 *    0420-APPLY-CROSSOVER-MUTATION - CROSSOVER AND MUTATION      SCOPE   
068000 *    ARE UNSPECIFIED TODOS FOR THIS RELEASE - THIS NO-OP         SCOPE   
068100 *    STAND-IN CARRIES EACH PARENT STRAIGHT THROUGH TO ITS        SCOPE   
068200 *    OFFSPRING SLOT SO THE CONTROL FLOW AROUND IT (CALLED        SCOPE   
068300 *    HERE, USED BELOW BY LOCAL SEARCH) STAYS EXERCISED.          SCOPE   
068400 *----------------------------------------------------------------
068500 0420-APPLY-CROSSOVER-MUTATION.
068600     SET WS-POP-IX TO WS-PARENT-1-IX.
068700     SET WS-SCR-IX TO WS-SCR-OFF1.
068800     MOVE WS-POP-ENTRY (WS-POP-IX) TO WS-SCR-ENTRY (WS-SCR-IX).
068900     SET WS-POP-IX TO WS-PARENT-2-IX.
069000     SET WS-SCR-IX TO WS-SCR-OFF2.
069100     MOVE WS-POP-ENTRY (WS-POP-IX) TO WS-SCR-ENTRY (WS-SCR-IX).
069200 0420-EXIT.
069300     EXIT.
069400 *----------------------------------------------------------------
069500 *    0430-PICK-NEED-NEW-NS / 0440-PICK-NEIGHBORHOOD - TABU RULE.
069600 *    A NEW STRUCTURE IS PICKED UNIFORMLY AT RANDOM ONLY WHEN THE
069700 *    PRIOR ITERATION FAILED TO IMPROVE BEST-SOLUTION.
069800 *----------------------------------------------------------------
069900 0430-PICK-NEED-NEW-NS.
070000     IF WS-NEED-NEW-NS
070100         PERFORM 0440-PICK-NEIGHBORHOOD THRU 0440-EXIT
070200     END-IF.
070300 0430-EXIT.
070400     EXIT.
070500 *
070600 0440-PICK-NEIGHBORHOOD.
070700     MOVE 2 TO WS-RANDOM-RANGE.
070800     PERFORM 0495-NEXT-RANDOM THRU 0495-EXIT.
070900     ADD 2 TO WS-RANDOM-RESULT GIVING WS-CURRENT-NS.
071000 0440-EXIT.
071100     EXIT.
071200 *----------------------------------------------------------------
071300 *    0450-APPLY-LOCAL-SEARCH - RUN THE CHOSEN NEIGHBORHOOD
071400 *    STRUCTURE AGAINST A COPY OF EACH OFFSPRING.
071500 *----------------------------------------------------------------
071600 0450-APPLY-LOCAL-SEARCH.
071700     SET WS-SCR-IX TO WS-SCR-OFF1.
071800     MOVE WS-SCR-ENTRY (WS-SCR-IX) TO WS-SCR-ENTRY (WS-SCR-IMP1).
071900     SET WS-SCR-IX TO WS-SCR-OFF2.
072000     MOVE WS-SCR-ENTRY (WS-SCR-IX) TO WS-SCR-ENTRY (WS-SCR-IMP2).
072100     SET WS-SCR-IX TO WS-SCR-IMP1.
072200     PERFORM 0452-RUN-ONE-NS THRU 0452-EXIT.
072300     SET WS-SCR-IX TO WS-SCR-IMP2.
072400     PERFORM 0452-RUN-ONE-NS THRU 0452-EXIT.
072500 0450-EXIT.
072600     EXIT.
072700 *
072800 0452-RUN-ONE-NS.
072900     IF WS-CURRENT-NS = 2
073000         CALL 'TTNS002' USING WS-UTIL-LINKAGE-AREA
073100              WS-SEMESTER-HOLD WS-ROOM-TABLE WS-SESSION-TABLE
073200              WS-PERIOD-LIST WS-SCR-ENTRY (WS-SCR-IX)
073300     ELSE
073400         CALL 'TTNS003' USING WS-UTIL-LINKAGE-AREA
073500              WS-SEMESTER-HOLD WS-SESSION-TABLE
073600              WS-SCR-ENTRY (WS-SCR-IX)
073700     END-IF.
073800 0452-EXIT.
073900     EXIT.
074000 *----------------------------------------------------------------
074100 *    0455-CALC-4-PENALTIES / 0470-SELECT-BEST-NEW-SOLUTION - STEP
074200 *    5E.  PENALTY OF THE 2 OFFSPRING PLUS THE 2 LOCALLY-SEARCHED
074300 *    IMPROVED OFFSPRING, LOWEST WINS, TIES GO TO THE FIRST SLOT.
074400 *----------------------------------------------------------------
074500 0455-CALC-4-PENALTIES.
074600     PERFORM 0457-CALC-ONE-SCR-PENALTY THRU 0457-EXIT
074700         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 4.
074800 0455-EXIT.
074900     EXIT.
075000 *
075100 0457-CALC-ONE-SCR-PENALTY.                                       
075110     SET WS-SCR-IX TO WS-K.                                       
075120     MOVE 0 TO WS-PEN-UNPLACED-CT.                                CL10    
075130     PERFORM 0458-COUNT-ONE-SCR-SESS THRU 0458-EXIT               CL10    
075140         VARYING WS-SESS-IX FROM 1 BY 1                           CL10    
075150         UNTIL WS-SESS-IX > WS-SESS-COUNT.                        CL10    
075160     MOVE WS-PEN-UNPLACED-CT TO WS-SCR-PENALTY (WS-SCR-IX).       CL10    
075170 0457-EXIT.                                                       
075180     EXIT.                                                        
075190 *                                                                
075200 0458-COUNT-ONE-SCR-SESS.                                         CL10    
075210     MOVE 'N' TO WS-PEN-FOUND-SW.                                 CL10    
075220     PERFORM 0459-CHECK-ONE-SCR-ROW THRU 0459-EXIT                CL10    
075230         VARYING WS-SCR-ASSGMT-IX FROM 1 BY 1                     CL10    
075240         UNTIL WS-SCR-ASSGMT-IX >                                 CL10    
075250               WS-SCR-ASSGMT-COUNT (WS-SCR-IX)                    CL10    
075260            OR WS-PEN-FOUND.                                      CL10    
075270     IF NOT WS-PEN-FOUND                                          CL10    
075280         ADD 1 TO WS-PEN-UNPLACED-CT                              CL10    
075290     END-IF.                                                      CL10    
075300 0458-EXIT.                                                       CL10    
075310     EXIT.                                                        CL10    
075320 *                                                                CL10    
075330 0459-CHECK-ONE-SCR-ROW.                                          CL10    
075340     IF WS-SCR-ASSGMT-SESS (WS-SCR-IX, WS-SCR-ASSGMT-IX) =        CL10    
075350        WS-SESS-ID (WS-SESS-IX)                                   CL10    
075360         MOVE 'Y' TO WS-PEN-FOUND-SW                              CL10    
075370     END-IF.                                                      CL10    
075380 0459-EXIT.                                                       CL10    
075390     EXIT.                                                        CL10    
075800 0470-SELECT-BEST-NEW-SOLUTION.
075900     MOVE 1 TO WS-BNEW-SCR-IX.
076000     SET WS-SCR-IX TO 1.
076100     MOVE WS-SCR-PENALTY (WS-SCR-IX) TO WS-BNEW-PENALTY.
076200     PERFORM 0472-COMPARE-SCR-PENALTY THRU 0472-EXIT
076300         VARYING WS-K FROM 2 BY 1 UNTIL WS-K > 4.
076400 0470-EXIT.
076500     EXIT.
076600 *
076700 0472-COMPARE-SCR-PENALTY.
076800     SET WS-SCR-IX TO WS-K.
076900     IF WS-SCR-PENALTY (WS-SCR-IX) < WS-BNEW-PENALTY
077000         MOVE WS-K TO WS-BNEW-SCR-IX
077100         MOVE WS-SCR-PENALTY (WS-SCR-IX) TO WS-BNEW-PENALTY
077200     END-IF.
077300 0472-EXIT.
077400     EXIT.
077500 *----------------------------------------------------------------
077600 *    0460-UPDATE-TABU-LIST - RING-BUFFER FIFO PUSH, OLDEST       CL03    
077700 *    ENTRY EVICTED WHEN THE LIST IS ALREADY AT TABU-LIST-SIZE -  CL03    
077800 *    REQUEST WCT-0041.  THE LIST IS MAINTAINED ONLY - NOT YET    CL03    
077900 *    USED TO EXCLUDE A STRUCTURE FROM 0440 THIS RELEASE.         CL03    
078000 *----------------------------------------------------------------
078100 0460-UPDATE-TABU-LIST.
078200     IF WS-TABU-COUNT NOT < WS-TABU-LIST-SIZE
078300         PERFORM 0462-EVICT-OLDEST THRU 0462-EXIT
078400     END-IF.
078500     COMPUTE WS-K = WS-TABU-FRONT + WS-TABU-COUNT.
078600     IF WS-K > 20
078700         SUBTRACT 20 FROM WS-K
078800     END-IF.
078900     SET WS-TABU-IX TO WS-K.
079000     MOVE WS-CURRENT-NS TO WS-TABU-ENTRY (WS-TABU-IX).
079100     ADD 1 TO WS-TABU-COUNT.
079200 0460-EXIT.
079300     EXIT.
079400 *
079500 0462-EVICT-OLDEST.
079600     ADD 1 TO WS-TABU-FRONT.
079700     IF WS-TABU-FRONT > 20
079800         MOVE 1 TO WS-TABU-FRONT
079900     END-IF.
080000     SUBTRACT 1 FROM WS-TABU-COUNT.
080100 0462-EXIT.
080200     EXIT.
080300 *----------------------------------------------------------------
080400 *    0480-REPLACE-POPULATION - POPULATION REPLACEMENT RULE.  THE
080500 *    WORST MEMBER IS REPLACED ONLY IF BEST-NEW-SOLUTION IS
080600 *    STRICTLY BETTER - POPULATION SIZE NEVER CHANGES.
080700 *----------------------------------------------------------------
080800 0480-REPLACE-POPULATION.
080900     SET WS-SCR-IX TO WS-BNEW-SCR-IX.
081000     SET WS-POP-IX TO WS-WORST-IX.
081100     IF WS-BNEW-PENALTY < WS-POP-PENALTY (WS-POP-IX)
081200         MOVE WS-SCR-ENTRY (WS-SCR-IX) TO WS-POP-ENTRY (WS-POP-IX)
081300     END-IF.
081400 0480-EXIT.
081500     EXIT.
081600 *----------------------------------------------------------------
081700 *    0495-NEXT-RANDOM - PARK-MILLER MINIMAL-STANDARD LCG, RESULT
081800 *    RETURNED IN WS-RANDOM-RESULT UNIFORM OVER
081900 *    0 THRU WS-RANDOM-RANGE - 1.  NO RANDOM INTRINSIC ON THIS
082000 *    COMPILER - REQUEST WCT-0126.                                CL07    
082100 *----------------------------------------------------------------
082200 0495-NEXT-RANDOM.
082300     COMPUTE WS-RANDOM-TEMP = WS-RANDOM-SEED * 16807.
082400     DIVIDE WS-RANDOM-TEMP BY 2147483647
082500         GIVING WS-RANDOM-QUOT REMAINDER WS-RANDOM-SEED.
082600     IF WS-RANDOM-RANGE = 0
082700         MOVE 0 TO WS-RANDOM-RESULT
082800     ELSE
082900         DIVIDE WS-RANDOM-SEED BY WS-RANDOM-RANGE
083000             GIVING WS-RANDOM-QUOT REMAINDER WS-RANDOM-RESULT
083100     END-IF.
083200 0495-EXIT.
083300     EXIT.
083400 *----------------------------------------------------------------
083500 *    0900-WRITE-TIMETABLE - WRITE THE BEST TIMETABLE FOUND, OR A
083600 *    SENTINEL RECORD IF 0200 NEVER BUILT A FEASIBLE CANDIDATE.
083700 *----------------------------------------------------------------
083800 0900-WRITE-TIMETABLE.
083900     OPEN OUTPUT TIMETABLE-FILE.
084000     IF WS-POP-COUNT = 0
084100         MOVE SPACES TO TT-FD-SENTINEL-TEXT
084200         MOVE 'NO FEASIBLE TIMETABLE FOUND' TO TT-FD-SENTINEL-TEXT
084300         WRITE TT-FD-SENTINEL
084400     ELSE
084500         MOVE WS-BEST-NAME         TO TTT-NAME
084600         MOVE WS-BEST-PENALTY      TO TTT-SOFT-PENALTY
084700         MOVE WS-BEST-ASSGMT-COUNT TO TTT-ASSIGNMENT-COUNT
084800         PERFORM 0910-MOVE-ONE-ASSGMT THRU 0910-EXIT
084900             VARYING WS-I FROM 1 BY 1
085000             UNTIL WS-I > WS-BEST-ASSGMT-COUNT
085100         WRITE TTT-TIMETABLE-ENTRY
085200     END-IF.
085300     CLOSE TIMETABLE-FILE.
085400 0900-EXIT.
085500     EXIT.
085600 *
085700 0910-MOVE-ONE-ASSGMT.
085800     MOVE WS-BEST-ASSGMT-DAY  (WS-I) TO TTT-ASSGMT-DAY  (WS-I).
085900     MOVE WS-BEST-ASSGMT-SLOT (WS-I) TO TTT-ASSGMT-SLOT (WS-I).
086000     MOVE WS-BEST-ASSGMT-SESS (WS-I) TO TTT-ASSGMT-SESS (WS-I).
086100     MOVE WS-BEST-ASSGMT-ROOM (WS-I) TO TTT-ASSGMT-ROOM (WS-I).
086200 0910-EXIT.
086300     EXIT.
086400 *----------------------------------------------------------------
086500 *    0990-CLOSE-FILES - END-OF-JOB HOUSEKEEPING.  THE THREE
086600 *    INPUT FILES ARE ALREADY CLOSED BY 0010, TIMETABLE-FILE BY
086700 *    0900 - THIS JUST LOGS THE RUN FOR THE OPERATOR.
086800 *----------------------------------------------------------------
086900 0990-CLOSE-FILES.
087000     DISPLAY 'TTDRV01 - SEARCH ITERATIONS COMPLETED: '
087100             WS-ITERATION-COUNT.
087200 0990-EXIT.
087300     EXIT.
