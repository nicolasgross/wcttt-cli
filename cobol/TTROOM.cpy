000100*                                                                TTROOM
000200****************************************************************TTROOM
000300*    COPY      TTROOM                                           TTROOM
000400*    ROOM RECORD - ONE ENTRY PER LINE OF ROOMS.DAT.  WIDENED    *TTROOM
000500*    TO 25 BYTES FOR DISPLAY-FORM BYTE ALIGNMENT - SEE          *TTROOM
000600*    REQUEST WCT-0091.                                          *TTROOM
000700*----------------------------------------------------------------TTROOM
000800*    89/12/03  RBG  ORIGINAL COPYBOOK                           TTROOM
000900*    91/05/14  RBG  ADDED ROOM-KIND 88-LEVELS - WCT-0047         TTROOM
001000*    99/01/08  LMH  Y2K REVIEW - NO CHANGE REQUIRED             TTROOM
001100*                   REQUEST WCT-Y2K-005                         TTROOM
001200****************************************************************TTROOM
001300 01  TTR-ROOM-ENTRY.                                             TTROOM
001400     05  TTR-ROOM-ID             PIC X(10).                      TTROOM
001500     05  TTR-ROOM-KIND           PIC X(01).                      TTROOM
001600         88  TTR-KIND-INTERNAL       VALUE 'I'.                   TTROOM
001700         88  TTR-KIND-EXTERNAL       VALUE 'E'.                   TTROOM
001800     05  TTR-ROOM-FEATURES       PIC 9(04).                      TTROOM
001900     05  FILLER                  PIC X(10).                      TTROOM
