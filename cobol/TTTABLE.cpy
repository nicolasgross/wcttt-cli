000100*                                                                TTTABLE
000200****************************************************************TTTABLE
000300*    COPY      TTTABLE                                          TTTABLE
000400*    TIMETABLE RECORD - HEADER PLUS THE FULL ASSIGNMENT LIST    *TTTABLE
000500*    FOR ONE CANDIDATE TIMETABLE.  TTDRV01 CARRIES A POPULATION *TTTABLE
000600*    OF THESE IN WORKING-STORAGE (COPY TTTABLE REPLACING ==:N:==*TTTABLE
000700*    BY THE POPULATION SUBSCRIPT) PLUS SCRATCH OFFSPRING/BEST-  *TTTABLE
000800*    SOLUTION COPIES.  TT-MAX-ASSGMT BOUNDS THE OCCURS TABLE -  *TTTABLE
000900*    RAISE IT (AND RECOMPILE EVERYTHING THAT COPIES THIS BOOK)  *TTTABLE
001000*    IF A SEMESTER EVER NEEDS MORE THAN 500 PLACED SESSIONS.    *TTTABLE
001010*    THIS LAYOUT DOUBLES AS THE TIMETABLE.DAT OUTPUT RECORD -   *TTTABLE
001020*    PENALTY/COUNT STAY DISPLAY SINCE THE FILE IS LINE          *TTTABLE
001030*    SEQUENTIAL AND CANNOT CARRY PACKED BYTES - WCT-0133.       *TTTABLE
001100*----------------------------------------------------------------TTTABLE
001200*    89/12/03  RBG  ORIGINAL COPYBOOK - OCCURS 200               TTTABLE
001300*    92/02/19  RBG  RAISED OCCURS TO 500 - REQUEST WCT-0081      TTTABLE
001400*    99/01/08  LMH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE       TTTABLE
001500*                   REQUIRED - REQUEST WCT-Y2K-007               TTTABLE
001550*    04/03/30  DJT  PENALTY/COUNT CHANGED COMP-3 TO DISPLAY -     TTTABLE
001560*                   RECORD NOW DOUBLES AS THE TIMETABLE.DAT       TTTABLE
001570*                   OUTPUT LINE - REQUEST WCT-0133                TTTABLE
001600****************************************************************TTTABLE
001700 01  TTT-TIMETABLE-ENTRY.                                        TTTABLE
001800     05  TTT-NAME                PIC X(20).                      TTTABLE
001900     05  TTT-SOFT-PENALTY        PIC 9(09).                       TTTABLE
002000     05  TTT-ASSIGNMENT-COUNT    PIC 9(04).                       TTTABLE
002100     05  FILLER                  PIC X(05).                      TTTABLE
002200     05  TTT-ASSIGNMENTS         OCCURS 500 TIMES                TTTABLE
002300                                 INDEXED BY TTT-ASSGMT-IX.        TTTABLE
002400         10  TTT-ASSGMT-DAY      PIC 9(02).                      TTTABLE
002500         10  TTT-ASSGMT-SLOT     PIC 9(02).                      TTTABLE
002600         10  TTT-ASSGMT-SESS     PIC X(10).                      TTTABLE
002700         10  TTT-ASSGMT-ROOM     PIC X(10).                      TTTABLE
002800         10  FILLER              PIC X(06).                      TTTABLE
