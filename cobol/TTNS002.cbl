000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TTNS002.
000300 AUTHOR.        R B GUNDERSON.
000400 INSTALLATION.  DBB FOUNDATION - ACADEMIC SCHEDULING GROUP.
000500 DATE-WRITTEN.  07/11/1993.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL - ACADEMIC SCHEDULING DATA ONLY.
000800 *
000900 ****************************************************************
001000 *    TTNS002 - COURSE TIMETABLE GENERATOR - NEIGHBORHOOD 2      *
001100 *    ------------------------------------------------------     *
001200 *    TAKES ONE SCRATCH TIMETABLE, PICKS A RANDOM SESSION THAT
001300 *    HOLDS NO PRE-ASSIGNMENT, RIPS OUT ITS CURRENT SLOT(S), AND
001400 *    DROPS IT BACK INTO THE GRID AT A FRESH RANDOM FREE PERIOD.
001500 *    CALLED FROM TTDRV01 PARAGRAPH 0452-RUN-ONE-NS WHEN THE
001600 *    TABU-LIST DRAW CAME UP NS = 2.
001700 *
001800 *    A VACATED SLOT MUST ALWAYS TAKE A NEW SESSION - IF TTUTL01
001900 *    EVER REPORTS FAILURE HERE IT MEANS THE GRID RAN OUT OF ROOM
002000 *    FOR A SESSION IT WAS ALREADY HOLDING, WHICH CANNOT HAPPEN
002100 *    UNLESS THE CALLING SEQUENCE IS WRONG.  WE TREAT THAT AS A
002200 *    FATAL IMPLEMENTATION ERROR AND ABEND THE RUN - REQUEST
002300 *    WCT-0128.
002400 *----------------------------------------------------------------
002500 *    C H A N G E   L O G
002600 *----------------------------------------------------------------
002700 *    93/07/11  RBG  ORIGINAL MODULE - REQUEST WCT-0120           CL01    
002800 *    94/02/03  RBG  PERIOD LIST NOW SHUFFLED BEFORE THE RETRY SO CL02    
002900 *                   IT DOES NOT LAND BACK IN ITS OLD SPOT        CL02    
003000 *                   ITS OLD SLOT - REQUEST WCT-0124              CL02    
003100 *    96/05/20  PJS  DOUBLE-SESSION VACATED SLOTS NOW REMOVED AS ACL03    
003200 *                   PAIR INSTEAD OF ONE ROW AT A TIME - WCT-0129 CL03    
003300 *    98/12/02  LMH  Y2K IMPACT REVIEW - NO 2-DIGIT YEAR FIELDS INY2K01   
003400 *                   THIS MODULE, NO REMEDIATION REQUIRED -       Y2K01   
003500 *                   REQUEST WCT-Y2K-013                          Y2K01   
003600 *    99/01/08  LMH  Y2K SIGN-OFF RECORDED - WCT-Y2K-013          Y2K01   
003700 *    01/06/14  PJS  FATAL MSG NOW NAMES THE SESSION - WCT-0144   CL04    
003710 *    09/03/23  DJT  SESSION PICK NOW SAMPLES ASSIGNMENT ROWS, NOTCL05    
003720 *                   SESSIONS, SO A DOUBLE SESSION'S TWO ROWS PULLCL05    
003730 *                   TWICE THE DRAW ODDS OF A SINGLE - WCT-0152   CL05    
003800 ****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-390.
004200 OBJECT-COMPUTER.  IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 *----------------------------------------------------------------
004800 *    ROW-PICK SWITCH - SET ONCE A RANDOMLY DRAWN ASSIGNMENT ROW
004900 *    IS FOUND TO BELONG TO A SESSION CARRYING NO PRE-ASSIGNMENT -
005000 *    REQUEST WCT-0152.
005100 *----------------------------------------------------------------
005200 01  WS-ROW-PICK-SWITCHES.
005300     05  WS-ROW-FOUND-SW         PIC X(01)  VALUE 'N'.
005400         88  WS-ROW-FOUND            VALUE 'Y'.
005500     05  FILLER                  PIC X(09).
005600 01  WS-ROW-PICK-ALTERNATE REDEFINES WS-ROW-PICK-SWITCHES.
005700     05  WS-ROW-PICK-RAW         PIC X(10).
005900 *----------------------------------------------------------------
006000 *    COMPACTION WORK AREA FOR REMOVING A SESSION'S ROW(S) FROM
006100 *    THE SCRATCH TIMETABLE'S ASSIGNMENT LIST.
006200 *----------------------------------------------------------------
006300 01  WS-COMPACT-SWITCHES.
006400     05  WS-ROW-MATCHES-SW       PIC X(01)  VALUE 'N'.
006500         88  WS-ROW-MATCHES          VALUE 'Y'.
006600     05  FILLER                  PIC X(09).
006700 01  WS-COMPACT-ALTERNATE REDEFINES WS-COMPACT-SWITCHES.
006800     05  WS-COMPACT-RAW          PIC X(10).
006900 01  WS-UTIL-SUCCESS-SWITCHES.
007000     05  WS-NS2-FAILED-SW        PIC X(01)  VALUE 'N'.
007100         88  WS-NS2-FAILED            VALUE 'Y'.
007200     05  FILLER                  PIC X(09).
007300 01  WS-UTIL-SUCCESS-ALTERNATE REDEFINES WS-UTIL-SUCCESS-SWITCHES.
007400     05  WS-NS2-RAW              PIC X(10).
007500 *----------------------------------------------------------------
007600 *    LOCAL RANDOM-NUMBER GENERATOR - THIS MODULE'S OWN SEED.
007700 *----------------------------------------------------------------
007800 01  WS-RANDOM-WORK.
007900     05  WS-RANDOM-SEED          PIC 9(10)  COMP  VALUE 514229.
008000     05  WS-RANDOM-RESULT        PIC 9(09)  COMP.
008100     05  WS-RANDOM-RANGE         PIC 9(09)  COMP.
008200     05  WS-RANDOM-TEMP          PIC 9(18)  COMP.
008300     05  WS-RANDOM-QUOT          PIC 9(09)  COMP.
008400     05  FILLER                  PIC X(04).
008500 *----------------------------------------------------------------
008600 *    MISCELLANEOUS SUBSCRIPTS AND SAVE AREAS.
008700 *----------------------------------------------------------------
008800 77  WS-R                        PIC 9(04)  COMP.
008900 77  WS-M                        PIC 9(04)  COMP.
009000 77  WS-KEEP-COUNT               PIC 9(04)  COMP.
009100 77  WS-TARGET-SESS-ID           PIC X(10).
009200 01  WS-SAVE-ASSGMT-ROW.
009300     05  WS-SAVE-DAY             PIC 9(02).
009400     05  WS-SAVE-SLOT            PIC 9(02).
009500     05  WS-SAVE-SESS            PIC X(10).
009600     05  WS-SAVE-ROOM            PIC X(10).
009700     05  FILLER                  PIC X(06).
009800 LINKAGE SECTION.
009900 *----------------------------------------------------------------
010000 *    THE LINKAGE AREA IS THE EXACT SHAPE OF TTDRV01'S WORKING-
010100 *    STORAGE GROUPS OF THE SAME NAME - SEE TTUTL01 FOR THE SAME
010200 *    LAYOUT UNDER THE SAME CALL CONVENTION.
010300 *----------------------------------------------------------------
010400 01  WS-UTIL-LINKAGE-AREA.
010500     05  WS-UTIL-FUNCTION        PIC 9(01)  COMP.
010600         88  WS-UTIL-FIND-ROOMS      VALUE 1.
010700         88  WS-UTIL-BUILD-PERIODS   VALUE 2.
010800         88  WS-UTIL-ASSIGN-RANDOM   VALUE 3.
010900         88  WS-UTIL-ASSIGN-SESSION  VALUE 4.
011000     05  WS-UTIL-RETURN-CODE     PIC 9(01)  COMP.
011100         88  WS-UTIL-SUCCESS         VALUE 0.
011200         88  WS-UTIL-FAILURE         VALUE 1.
011300     05  WS-UTIL-SESS-IX         PIC 9(04)  COMP.
011400     05  WS-UTIL-ROOM-OUT-COUNT  PIC 9(04)  COMP.
011500     05  WS-UTIL-ROOM-OUT OCCURS 200 TIMES
011600                           PIC 9(04)  COMP.
011700     05  WS-UTIL-ASSGN-DAY       PIC 9(02).
011800     05  WS-UTIL-ASSGN-SLOT      PIC 9(02).
011900     05  WS-UTIL-ASSGN-ROOM      PIC X(10).
012000     05  FILLER                  PIC X(05).
012100 01  WS-SEMESTER-HOLD.
012200     05  WS-SEM-DAYS             PIC 9(02).
012300     05  WS-SEM-SLOTS            PIC 9(02).
012400     05  WS-SEM-ROOM-COUNT       PIC 9(04).
012500     05  WS-SEM-SESSION-COUNT    PIC 9(04).
012600     05  FILLER                  PIC X(10).
012700 01  WS-ROOM-TABLE.
012800     05  WS-ROOM-COUNT           PIC 9(04)  COMP.
012900     05  WS-ROOM-ENTRY OCCURS 200 TIMES
013000                        INDEXED BY WS-ROOM-IX.
013100         10  WS-ROOM-ID          PIC X(10).
013200         10  WS-ROOM-KIND        PIC X(01).
013300             88  WS-ROOM-INTERNAL    VALUE 'I'.
013400         10  WS-ROOM-FEATURES    PIC 9(04).
013500         10  FILLER              PIC X(10).
013600 01  WS-SESSION-TABLE.
013700     05  WS-SESS-COUNT           PIC 9(04)  COMP.
013800     05  WS-SESS-ENTRY OCCURS 300 TIMES
013900                        INDEXED BY WS-SESS-IX.
014000         10  WS-SESS-ID          PIC X(10).
014100         10  WS-SESS-COURSE      PIC X(10).
014200         10  WS-SESS-LECTURE     PIC X(01).
014300             88  WS-SESS-IS-LECTURE  VALUE 'Y'.
014400         10  WS-SESS-DOUBLE      PIC X(01).
014500             88  WS-SESS-IS-DOUBLE   VALUE 'Y'.
014600         10  WS-SESS-ROOM-REQ    PIC 9(04).
014700         10  WS-SESS-EXTERNAL    PIC X(01).
014800             88  WS-SESS-IS-EXTERNAL VALUE 'Y'.
014900         10  WS-SESS-PA-DAY      PIC 9(02).
015000         10  WS-SESS-PA-SLOT     PIC 9(02).
015100         10  WS-SESS-PA-ROOM     PIC X(10).
015200         10  FILLER              PIC X(12).
015300 01  WS-PERIOD-LIST.
015400     05  WS-PERIOD-COUNT         PIC 9(04)  COMP.
015500     05  FILLER                  PIC X(04).
015600     05  WS-PERIOD-ENTRY OCCURS 500 TIMES
015700                          INDEXED BY WS-PER-IX.
015800         10  TTD-PER-DAY         PIC 9(02).
015900         10  TTD-PER-SLOT        PIC 9(02).
016000         10  FILLER              PIC X(02).
016100 01  WS-SCR-ENTRY.
016200     05  WS-SCR-NAME              PIC X(20).
016300     05  WS-SCR-PENALTY           PIC 9(09).
016400     05  WS-SCR-ASSGMT-COUNT      PIC 9(04).
016500     05  FILLER                  PIC X(05).
016600     05  WS-SCR-ASSGMT OCCURS 500 TIMES
016700                        INDEXED BY WS-SCR-ASSGMT-IX.
016800         10  WS-SCR-ASSGMT-DAY    PIC 9(02).
016900         10  WS-SCR-ASSGMT-SLOT   PIC 9(02).
017000         10  WS-SCR-ASSGMT-SESS   PIC X(10).
017100         10  WS-SCR-ASSGMT-ROOM   PIC X(10).
017200         10  FILLER              PIC X(06).
017300 PROCEDURE DIVISION USING WS-UTIL-LINKAGE-AREA WS-SEMESTER-HOLD
017400     WS-ROOM-TABLE WS-SESSION-TABLE WS-PERIOD-LIST WS-SCR-ENTRY.
017500 *----------------------------------------------------------------
017600 *    0000-MAIN-LINE - PICK, REMOVE, REBUILD, REASSIGN.  ON A
017700 *    SUCCESSFUL REASSIGNMENT WE SIMPLY RETURN - THE CALLER ALWAYS
017800 *    RECALCULATES THE FOUR SOFT PENALTIES AFTERWARD.
017900 *----------------------------------------------------------------
018000 0000-MAIN-LINE.
018100     PERFORM 1000-PICK-UNPINNED-SESSION THRU 1000-EXIT.
018200     PERFORM 2000-REMOVE-SESSION-ROWS THRU 2000-EXIT.
018300     PERFORM 3000-REBUILD-PERIOD-LIST THRU 3000-EXIT.
018400     PERFORM 3500-SHUFFLE-PERIOD-LIST THRU 3500-EXIT.
018500     PERFORM 4000-REASSIGN-SESSION THRU 4000-EXIT.
018600     IF WS-NS2-FAILED
018700         PERFORM 9000-FATAL-ERROR THRU 9000-EXIT
018800     END-IF.
018900     GOBACK.
019000 *----------------------------------------------------------------
019050 *    1000-PICK-UNPINNED-SESSION - BUSINESS RULE "NEIGHBORHOOD-
019100 *    STRUCTURE2" FIRST STEP - REPEATEDLY DRAW A RANDOM ASSIGNMENT
019150 *    ROW UNTIL ONE IS FOUND WHOSE SESSION CARRIES NO PRE-
019200 *    ASSIGNMENT.  SAMPLING IS OVER ROWS, NOT SESSIONS, SO A DOUBLE
019250 *    SESSION'S TWO ROWS GIVE IT TWICE THE DRAW ODDS OF A SINGLE -
019300 *    REQUEST WCT-0152.
019350 *----------------------------------------------------------------
019400 1000-PICK-UNPINNED-SESSION.
019450     MOVE 'N' TO WS-ROW-FOUND-SW.
019500     PERFORM 1010-DRAW-ONE-ROW THRU 1010-EXIT
019550         UNTIL WS-ROW-FOUND.
019600 1000-EXIT.
019650     EXIT.
019700 *
019750 1010-DRAW-ONE-ROW.
019800     MOVE WS-SCR-ASSGMT-COUNT TO WS-RANDOM-RANGE.
019850     PERFORM 9500-NEXT-RANDOM THRU 9500-EXIT.
019900     ADD 1 TO WS-RANDOM-RESULT GIVING WS-R.
019950     SET WS-SCR-ASSGMT-IX TO WS-R.
020000     MOVE WS-SCR-ASSGMT-SESS (WS-SCR-ASSGMT-IX) TO WS-TARGET-SESS-ID.
020050     PERFORM 1020-FIND-SESSION-INDEX THRU 1020-EXIT.
020100     IF WS-SESS-PA-DAY (WS-SESS-IX) = 0
020150         MOVE 'Y' TO WS-ROW-FOUND-SW
020200         MOVE WS-SESS-IX TO WS-UTIL-SESS-IX
020250     END-IF.
020300 1010-EXIT.
020350     EXIT.
020400 *
020450 1020-FIND-SESSION-INDEX.
020500     SET WS-SESS-IX TO 1.
020550     PERFORM 1030-SKIP-IF-NO-MATCH THRU 1030-EXIT
020600         VARYING WS-SESS-IX FROM 1 BY 1
020650         UNTIL WS-SESS-IX > WS-SESS-COUNT
020700         OR WS-SESS-ID (WS-SESS-IX) = WS-TARGET-SESS-ID.
020750 1020-EXIT.
020800     EXIT.
020850 *
020900 1030-SKIP-IF-NO-MATCH.
020950     CONTINUE.
021000 1030-EXIT.
021050     EXIT.
021900 *----------------------------------------------------------------
022000 *    2000-REMOVE-SESSION-ROWS - DELETES EVERY ASSIGNMENT ROW FOR
022100 *    THE CHOSEN SESSION (ONE ROW FOR A SINGLE, TWO FOR A DOUBLE)
022200 *    BY COMPACTING THE SURVIVORS DOWN OVER THE GAP - WCT-0129.
022300 *----------------------------------------------------------------
022400 2000-REMOVE-SESSION-ROWS.
022500     MOVE 0 TO WS-KEEP-COUNT.
022600     SET WS-SCR-ASSGMT-IX TO 1.
022700     PERFORM 2010-KEEP-OR-DROP-ROW THRU 2010-EXIT
022800         VARYING WS-R FROM 1 BY 1
022900         UNTIL WS-R > WS-SCR-ASSGMT-COUNT.
023000     MOVE WS-KEEP-COUNT TO WS-SCR-ASSGMT-COUNT.
023100 2000-EXIT.
023200     EXIT.
023300 *
023400 2010-KEEP-OR-DROP-ROW.
023500     SET WS-SCR-ASSGMT-IX TO WS-R.
023600     IF WS-SCR-ASSGMT-SESS (WS-SCR-ASSGMT-IX) = WS-TARGET-SESS-ID
023700         MOVE 'Y' TO WS-ROW-MATCHES-SW
023800     ELSE
023900         MOVE 'N' TO WS-ROW-MATCHES-SW
024000     END-IF.
024100     IF NOT WS-ROW-MATCHES
024200         ADD 1 TO WS-KEEP-COUNT
024300         PERFORM 2020-COPY-ROW-DOWN THRU 2020-EXIT
024400     END-IF.
024500 2010-EXIT.
024600     EXIT.
024700 *
024800 2020-COPY-ROW-DOWN.
024900     IF WS-KEEP-COUNT NOT = WS-R
025000         MOVE WS-SCR-ASSGMT-DAY (WS-SCR-ASSGMT-IX)
025100             TO WS-SAVE-DAY
025200         MOVE WS-SCR-ASSGMT-SLOT (WS-SCR-ASSGMT-IX)
025300             TO WS-SAVE-SLOT
025400         MOVE WS-SCR-ASSGMT-SESS (WS-SCR-ASSGMT-IX)
025500             TO WS-SAVE-SESS
025600         MOVE WS-SCR-ASSGMT-ROOM (WS-SCR-ASSGMT-IX)
025700             TO WS-SAVE-ROOM
025800         SET WS-SCR-ASSGMT-IX TO WS-KEEP-COUNT
025900         MOVE WS-SAVE-DAY TO
026000              WS-SCR-ASSGMT-DAY (WS-SCR-ASSGMT-IX)
026100         MOVE WS-SAVE-SLOT TO
026200              WS-SCR-ASSGMT-SLOT (WS-SCR-ASSGMT-IX)
026300         MOVE WS-SAVE-SESS TO
026400              WS-SCR-ASSGMT-SESS (WS-SCR-ASSGMT-IX)
026500         MOVE WS-SAVE-ROOM TO
026600              WS-SCR-ASSGMT-ROOM (WS-SCR-ASSGMT-IX)
026700     END-IF.
026800 2020-EXIT.
026900     EXIT.
027000 *----------------------------------------------------------------
027100 *    3000-REBUILD-PERIOD-LIST - HANDS OFF TO TTUTL01 SO THE
027200 *    GRID IS ALWAYS BUILT THE ONE WAY - WCT-0141.
027300 *----------------------------------------------------------------
027400 3000-REBUILD-PERIOD-LIST.
027500     MOVE 2 TO WS-UTIL-FUNCTION.
027600     CALL 'TTUTL01' USING WS-UTIL-LINKAGE-AREA WS-SEMESTER-HOLD
027700                           WS-ROOM-TABLE WS-SESSION-TABLE
027800                         WS-PERIOD-LIST WS-SCR-ENTRY.
027900 3000-EXIT.
028000     EXIT.
028100 *----------------------------------------------------------------
028200 *    3500-SHUFFLE-PERIOD-LIST - FISHER-YATES ON THE FRESH GRID
028300 *    SO THE VACATED SESSION DOES NOT KEEP LANDING BACK IN ITS
028400 *    OLD SLOT - REQUEST WCT-0124.
028500 *----------------------------------------------------------------
028600 3500-SHUFFLE-PERIOD-LIST.
028700     IF WS-PERIOD-COUNT > 1
028800         PERFORM 3510-SWAP-ONE-PAIR THRU 3510-EXIT
028900             VARYING WS-R FROM WS-PERIOD-COUNT BY -1
029000             UNTIL WS-R < 2
029100     END-IF.
029200 3500-EXIT.
029300     EXIT.
029400 *
029500 3510-SWAP-ONE-PAIR.
029600     MOVE WS-R TO WS-RANDOM-RANGE.
029700     PERFORM 9500-NEXT-RANDOM THRU 9500-EXIT.
029800     ADD 1 TO WS-RANDOM-RESULT GIVING WS-M.
029900     SET WS-PER-IX TO WS-R.
030000     MOVE TTD-PER-DAY (WS-PER-IX)  TO WS-SAVE-DAY.
030100     MOVE TTD-PER-SLOT (WS-PER-IX) TO WS-SAVE-SLOT.
030200     SET WS-PER-IX TO WS-M.
030300     MOVE TTD-PER-DAY (WS-PER-IX)  TO TTD-PER-DAY (WS-R).
030400     MOVE TTD-PER-SLOT (WS-PER-IX) TO TTD-PER-SLOT (WS-R).
030500     MOVE WS-SAVE-DAY  TO TTD-PER-DAY (WS-PER-IX).
030600     MOVE WS-SAVE-SLOT TO TTD-PER-SLOT (WS-PER-IX).
030700 3510-EXIT.
030800     EXIT.
030900 *----------------------------------------------------------------
031000 *    4000-REASSIGN-SESSION - HANDS THE VACATED SESSION BACK TO
031100 *    TTUTL01'S RANDOM SEARCH OVER THE FRESHLY SHUFFLED GRID.
031200 *----------------------------------------------------------------
031300 4000-REASSIGN-SESSION.
031400     MOVE 3 TO WS-UTIL-FUNCTION.
031500     CALL 'TTUTL01' USING WS-UTIL-LINKAGE-AREA WS-SEMESTER-HOLD
031600                           WS-ROOM-TABLE WS-SESSION-TABLE
031700                         WS-PERIOD-LIST WS-SCR-ENTRY.
031800     IF WS-UTIL-FAILURE
031900         MOVE 'Y' TO WS-NS2-FAILED-SW
032000     END-IF.
032100 4000-EXIT.
032200     EXIT.
032300 *----------------------------------------------------------------
032400 *    9000-FATAL-ERROR - A VACATED SLOT THAT WILL NOT TAKE BACK
032500 *    THE SESSION IT JUST HELD IS A PROGRAM BUG, NOT A BUSINESS
032600 *    CONDITION - WE NAME THE SESSION AND HALT THE RUN - WCT-0144.
032700 *----------------------------------------------------------------
032800 9000-FATAL-ERROR.
032900     DISPLAY 'TTNS002 FATAL - CANNOT REASSIGN SESSION '
033000             WS-TARGET-SESS-ID.
033100     MOVE 1 TO WS-UTIL-RETURN-CODE.
033200     STOP RUN.
033300 9000-EXIT.
033400     EXIT.
033500 *----------------------------------------------------------------
033600 *    9500-NEXT-RANDOM - PARK-MILLER MINIMAL-STANDARD LCG, SAME
033700 *    FORMULA AS TTUTL01'S COPY BUT ITS OWN SEED.
033800 *----------------------------------------------------------------
033900 9500-NEXT-RANDOM.
034000     COMPUTE WS-RANDOM-TEMP = WS-RANDOM-SEED * 16807.
034100     DIVIDE WS-RANDOM-TEMP BY 2147483647
034200         GIVING WS-RANDOM-QUOT REMAINDER WS-RANDOM-SEED.
034300     IF WS-RANDOM-RANGE = 0
034400         MOVE 0 TO WS-RANDOM-RESULT
034500     ELSE
034600         DIVIDE WS-RANDOM-SEED BY WS-RANDOM-RANGE
034700             GIVING WS-RANDOM-QUOT REMAINDER WS-RANDOM-RESULT
034800     END-IF.
034900 9500-EXIT.
035000     EXIT.
