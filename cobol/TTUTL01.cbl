000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TTUTL01.
000300 AUTHOR.        D W KOHLER.
000400 INSTALLATION.  DBB FOUNDATION - ACADEMIC SCHEDULING GROUP.
000500 DATE-WRITTEN.  06/18/1993.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL - ACADEMIC SCHEDULING DATA ONLY.
000800 *
000900 ****************************************************************
001000 *    TTUTL01 - COURSE TIMETABLE GENERATOR - ASSIGNMENT ENGINE  *
001100 *    ------------------------------------------------------    *
001200 *    MODULE NAME = TTUTL01
001300 *
001400 *    DESCRIPTIVE NAME = SHARED ROOM/PERIOD ASSIGNMENT LOGIC
001500 *                        FOR THE TIMETABLE GENERATOR BATCH SUITE
001600 *
001700 *    FUNCTION =  ONE CALLED MODULE, FOUR ENTRY POINTS SELECTED
001800 *                BY WS-UTIL-FUNCTION IN THE LINKAGE AREA -
001900 *                1 FIND SUITABLE ROOMS FOR A SESSION
002000 *                2 BUILD THE FULL DAY-MAJOR PERIOD LIST
002100 *                3 ASSIGN A SESSION TO A RANDOM FREE SLOT/ROOM
002200 *                4 COMMIT ONE ASSIGNMENT (OR TWO, FOR A DOUBLE)
002300 *
002400 *    DEPENDENCIES = NONE
002500 *
002600 *    CALLED BY : TTDRV01, TTNS002, TTNS003
002700 *----------------------------------------------------------------
002800 *    C H A N G E   L O G
002900 *----------------------------------------------------------------
003000 *    93/06/18  DWK  ORIGINAL MODULE - SPLIT OUT OF TTDRV01 SO    CL01    
003100 *                   THE TWO NEIGHBORHOOD MODULES COULD SHARE THE CL01    
003200 *                   SAME ASSIGNMENT LOGIC - REQUEST WCT-0119     CL01    
003300 *    95/09/07  DWK  ADDED FUNCTION 4 (ASSIGN-SESSION) AS ITS OWN CL02    
003400 *                   ENTRY POINT SO THE NEIGHBORHOOD MODULES CAN  CL02    
003500 *                   COMMIT A SINGLE SLOT WITHOUT GOING THROUGH   CL02    
003600 *                   THE RANDOM SEARCH - REQUEST WCT-0126         CL02    
003700 *    97/04/02  RBG  DOUBLE-SESSION SECOND-SLOT COMMIT MADE ALL-  CL03    
003800 *                   OR-NOTHING - REQUEST WCT-0130                CL03    
003900 *    98/11/30  LMH  Y2K IMPACT REVIEW - NO 2-DIGIT YEAR FIELDS INY2K01   
004000 *                   THIS MODULE, NO REMEDIATION REQUIRED -       Y2K01   
004100 *                   REQUEST WCT-Y2K-012                          Y2K01   
004200 *    99/01/08  LMH  Y2K SIGN-OFF RECORDED - WCT-Y2K-012          Y2K01   
004300 *    00/03/22  PJS  ROOM-IS-FREE SEARCH CENTRALIZED HERE - DRIVERCL04    
004400 *                   NO LONGER DUPLICATES IT - WCT-0141           CL04    
004410 *    02/11/04  PJS  DOUBLE-SESSION SEARCH NOW ALSO REQUIRES THE  CL05    
004420 *                   SECOND SLOT'S ROOM TO BE FREE BEFORE COMMIT -CL05    
004430 *                   REQUEST WCT-0148                             CL05    
004500 ****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-390.
004900 OBJECT-COMPUTER.  IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 *----------------------------------------------------------------
005500 *    SHUFFLED SUITABLE-ROOM WORK LIST FOR FUNCTION 3 - A COPY OF
005600 *    THE LINKAGE ROOM-OUT LIST THAT WE ARE FREE TO REORDER.
005700 *----------------------------------------------------------------
005800 01  WS-SHUFFLE-WORK.
005900     05  WS-SHUF-COUNT           PIC 9(04)  COMP.
006000     05  WS-SHUF-ENTRY OCCURS 200 TIMES
006100                          INDEXED BY WS-SHUF-IX.
006200         10  WS-SHUF-ROOM-NUM    PIC 9(04)  COMP.
006300     05  FILLER                  PIC X(06).
006400 01  WS-SHUFFLE-ALTERNATE REDEFINES WS-SHUFFLE-WORK.
006500     05  FILLER                  PIC X(04).
006600     05  WS-SHUF-RAW-TEXT        PIC X(800).
006700     05  FILLER                  PIC X(06).
006800 *----------------------------------------------------------------
006900 *    SEARCH-IN-PROGRESS SWITCHES AND INDEXES FOR FUNCTION 3.
007000 *----------------------------------------------------------------
007100 01  WS-SEARCH-SWITCHES.
007200     05  WS-PLACED-SW            PIC X(01)  VALUE 'N'.
007300         88  WS-PLACED               VALUE 'Y'.
007400         88  WS-NOT-PLACED           VALUE 'N'.
007500     05  WS-DOUBLE-SKIP-SW        PIC X(01)  VALUE 'N'.
007600         88  WS-SKIP-THIS-PERIOD     VALUE 'Y'.
007700     05  FILLER                  PIC X(08).
007800 01  WS-SEARCH-ALTERNATE REDEFINES WS-SEARCH-SWITCHES.
007900     05  WS-SEARCH-RAW           PIC X(10).
008000 01  WS-ROOM-FREE-SWITCHES.
008100     05  WS-ROOM1-FREE-SW        PIC X(01)  VALUE 'N'.
008200         88  WS-ROOM1-FREE           VALUE 'Y'.
008300     05  WS-ROOM2-FREE-SW        PIC X(01)  VALUE 'N'.
008400         88  WS-ROOM2-FREE           VALUE 'Y'.
008500     05  FILLER                  PIC X(08).
008600 01  WS-HARD-CHECK-SWITCHES.
008700     05  WS-HARD-OK-SW           PIC X(01)  VALUE 'Y'.
008800         88  WS-HARD-OK              VALUE 'Y'.
008900     05  FILLER                  PIC X(09).
009000 01  WS-HARD-CHECK-ALTERNATE REDEFINES WS-HARD-CHECK-SWITCHES.
009100     05  WS-HARD-CHECK-RAW       PIC X(10).
009200 *----------------------------------------------------------------
009300 *    LOCAL RANDOM-NUMBER GENERATOR - THIS MODULE'S OWN SEED, SO
009400 *    A ROOM SHUFFLE HERE NEVER DISTURBS THE DRIVER'S DRAW
009500 *    SEQUENCE - REQUEST WCT-0126.
009600 *----------------------------------------------------------------
009700 01  WS-RANDOM-WORK.
009800     05  WS-RANDOM-SEED          PIC 9(10)  COMP  VALUE 271829.
009900     05  WS-RANDOM-RESULT        PIC 9(09)  COMP.
010000     05  WS-RANDOM-RANGE         PIC 9(09)  COMP.
010100     05  WS-RANDOM-TEMP          PIC 9(18)  COMP.
010200     05  WS-RANDOM-QUOT          PIC 9(09)  COMP.
010300     05  FILLER                  PIC X(04).
010400 *----------------------------------------------------------------
010500 *    MISCELLANEOUS SUBSCRIPTS AND SCRATCH AREAS.
010600 *----------------------------------------------------------------
010700 77  WS-D                        PIC 9(02)  COMP.
010800 77  WS-S                        PIC 9(02)  COMP.
010900 77  WS-N                        PIC 9(04)  COMP.
011000 77  WS-M                        PIC 9(04)  COMP.
011100 77  WS-SECOND-SLOT              PIC 9(02)  COMP.
011200 77  WS-SAVE-ROOM-NUM            PIC 9(04)  COMP.
011300 LINKAGE SECTION.
011400 *----------------------------------------------------------------
011500 *    THE LINKAGE AREA IS THE EXACT SHAPE OF TTDRV01'S WORKING-
011600 *    STORAGE GROUPS OF THE SAME NAME - SEE TTDRV01 PARAGRAPH
011700 *    0000-MAIN-LINE BANNER FOR THE CALL CONVENTION.
011800 *----------------------------------------------------------------
011900 01  WS-UTIL-LINKAGE-AREA.
012000     05  WS-UTIL-FUNCTION        PIC 9(01)  COMP.
012100         88  WS-UTIL-FIND-ROOMS      VALUE 1.
012200         88  WS-UTIL-BUILD-PERIODS   VALUE 2.
012300         88  WS-UTIL-ASSIGN-RANDOM   VALUE 3.
012400         88  WS-UTIL-ASSIGN-SESSION  VALUE 4.
012500     05  WS-UTIL-RETURN-CODE     PIC 9(01)  COMP.
012600         88  WS-UTIL-SUCCESS         VALUE 0.
012700         88  WS-UTIL-FAILURE         VALUE 1.
012800     05  WS-UTIL-SESS-IX         PIC 9(04)  COMP.
012900     05  WS-UTIL-ROOM-OUT-COUNT  PIC 9(04)  COMP.
013000     05  WS-UTIL-ROOM-OUT OCCURS 200 TIMES
013100                           PIC 9(04)  COMP.
013200     05  WS-UTIL-ASSGN-DAY       PIC 9(02).
013300     05  WS-UTIL-ASSGN-SLOT      PIC 9(02).
013400     05  WS-UTIL-ASSGN-ROOM      PIC X(10).
013500     05  FILLER                  PIC X(05).
013600 01  WS-SEMESTER-HOLD.
013700     05  WS-SEM-DAYS             PIC 9(02).
013800     05  WS-SEM-SLOTS            PIC 9(02).
013900     05  WS-SEM-ROOM-COUNT       PIC 9(04).
014000     05  WS-SEM-SESSION-COUNT    PIC 9(04).
014100     05  FILLER                  PIC X(10).
014200 01  WS-ROOM-TABLE.
014300     05  WS-ROOM-COUNT           PIC 9(04)  COMP.
014400     05  WS-ROOM-ENTRY OCCURS 200 TIMES
014500                        INDEXED BY WS-ROOM-IX.
014600         10  WS-ROOM-ID          PIC X(10).
014700         10  WS-ROOM-KIND        PIC X(01).
014800             88  WS-ROOM-INTERNAL    VALUE 'I'.
014900         10  WS-ROOM-FEATURES    PIC 9(04).
015000         10  FILLER              PIC X(10).
015100 01  WS-SESSION-TABLE.
015200     05  WS-SESS-COUNT           PIC 9(04)  COMP.
015300     05  WS-SESS-ENTRY OCCURS 300 TIMES
015400                        INDEXED BY WS-SESS-IX.
015500         10  WS-SESS-ID          PIC X(10).
015600         10  WS-SESS-COURSE      PIC X(10).
015700         10  WS-SESS-LECTURE     PIC X(01).
015800             88  WS-SESS-IS-LECTURE  VALUE 'Y'.
015900         10  WS-SESS-DOUBLE      PIC X(01).
016000             88  WS-SESS-IS-DOUBLE   VALUE 'Y'.
016100         10  WS-SESS-ROOM-REQ    PIC 9(04).
016200         10  WS-SESS-EXTERNAL    PIC X(01).
016300             88  WS-SESS-IS-EXTERNAL VALUE 'Y'.
016400         10  WS-SESS-PA-DAY      PIC 9(02).
016500         10  WS-SESS-PA-SLOT     PIC 9(02).
016600         10  WS-SESS-PA-ROOM     PIC X(10).
016700         10  FILLER              PIC X(12).
016800 01  WS-PERIOD-LIST.
016900     05  WS-PERIOD-COUNT         PIC 9(04)  COMP.
017000     05  FILLER                  PIC X(04).
017100     05  WS-PERIOD-ENTRY OCCURS 500 TIMES
017200                          INDEXED BY WS-PER-IX.
017300         10  TTD-PER-DAY         PIC 9(02).
017400         10  TTD-PER-SLOT        PIC 9(02).
017500         10  FILLER              PIC X(02).
017600 01  WS-SCR-ENTRY.
017700     05  WS-SCR-NAME              PIC X(20).
017800     05  WS-SCR-PENALTY           PIC 9(09).
017900     05  WS-SCR-ASSGMT-COUNT      PIC 9(04).
018000     05  FILLER                  PIC X(05).
018100     05  WS-SCR-ASSGMT OCCURS 500 TIMES
018200                        INDEXED BY WS-SCR-ASSGMT-IX.
018300         10  WS-SCR-ASSGMT-DAY    PIC 9(02).
018400         10  WS-SCR-ASSGMT-SLOT   PIC 9(02).
018500         10  WS-SCR-ASSGMT-SESS   PIC X(10).
018600         10  WS-SCR-ASSGMT-ROOM   PIC X(10).
018700         10  FILLER              PIC X(06).
018800 PROCEDURE DIVISION USING WS-UTIL-LINKAGE-AREA WS-SEMESTER-HOLD
018900     WS-ROOM-TABLE WS-SESSION-TABLE WS-PERIOD-LIST WS-SCR-ENTRY.
019000 *----------------------------------------------------------------
019100 *    0000-MAIN-LINE - DISPATCH ON THE CALLER'S FUNCTION CODE.
019200 *    ON RETURN, WS-UTIL-RETURN-CODE TELLS THE CALLER WHETHER THE
019300 *    REQUESTED OPERATION SUCCEEDED.
019400 *----------------------------------------------------------------
019500 0000-MAIN-LINE.
019600     MOVE 0 TO WS-UTIL-RETURN-CODE.
019700     IF WS-UTIL-FIND-ROOMS
019800         PERFORM 1000-FIND-SUITABLE-ROOMS THRU 1000-EXIT
019900     END-IF.
020000     IF WS-UTIL-BUILD-PERIODS
020100         PERFORM 2000-BUILD-PERIOD-LIST THRU 2000-EXIT
020200     END-IF.
020300     IF WS-UTIL-ASSIGN-RANDOM
020400         PERFORM 3000-ASSIGN-SESSION-RANDOM THRU 3000-EXIT
020500     END-IF.
020600     IF WS-UTIL-ASSIGN-SESSION
020700         PERFORM 4000-ASSIGN-SESSION THRU 4000-EXIT
020800     END-IF.
020900     GOBACK.
021000 *----------------------------------------------------------------
021100 *    1000-FIND-SUITABLE-ROOMS - BUSINESS RULE "ROOM SUITABILITY".
021200 *    KEEPS EVERY INTERNAL ROOM WHOSE FEATURES MEET THE SESSION'S
021300 *    REQUIREMENT.  AN EMPTY RESULT IS TREATED AS AN ERROR UNDER
021400 *    THE RELEASE REQUIREMENTS - WE SIGNAL IT WITH WS-UTIL-FAILURE
021410 *    AND LEAVE THE COUNT AT ZERO.
021500 *----------------------------------------------------------------
021600 1000-FIND-SUITABLE-ROOMS.
021700     SET WS-SESS-IX TO WS-UTIL-SESS-IX.
021800     MOVE 0 TO WS-UTIL-ROOM-OUT-COUNT.
021900     SET WS-ROOM-IX TO 1.
022000     PERFORM 1010-CHECK-ONE-ROOM THRU 1010-EXIT
022100         VARYING WS-ROOM-IX FROM 1 BY 1
022200         UNTIL WS-ROOM-IX > WS-ROOM-COUNT.
022300     IF WS-UTIL-ROOM-OUT-COUNT = 0
022400         MOVE 1 TO WS-UTIL-RETURN-CODE
022500     END-IF.
022600 1000-EXIT.
022700     EXIT.
022800 *
022900 1010-CHECK-ONE-ROOM.
023000     IF WS-ROOM-INTERNAL (WS-ROOM-IX)
023100         AND WS-ROOM-FEATURES (WS-ROOM-IX)
023200                NOT < WS-SESS-ROOM-REQ (WS-SESS-IX)
023300         ADD 1 TO WS-UTIL-ROOM-OUT-COUNT
023400         MOVE WS-ROOM-IX TO
023500              WS-UTIL-ROOM-OUT (WS-UTIL-ROOM-OUT-COUNT)
023600     END-IF.
023700 1010-EXIT.
023800     EXIT.
023900 *----------------------------------------------------------------
024000 *    2000-BUILD-PERIOD-LIST - DAY-MAJOR (DAY, SLOT) GRID PER THE
024100 *    BATCH FLOW.  OUTER LOOP IS THE DAY, INNER LOOP THE SLOT.
024200 *----------------------------------------------------------------
024300 2000-BUILD-PERIOD-LIST.
024400     MOVE 0 TO WS-PERIOD-COUNT.
024500     PERFORM 2005-ADD-ONE-DAY THRU 2005-EXIT
024600         VARYING WS-D FROM 1 BY 1 UNTIL WS-D > WS-SEM-DAYS.
024700 2000-EXIT.
024800     EXIT.
024900 *
025000 2005-ADD-ONE-DAY.
025100     PERFORM 2010-ADD-ONE-PERIOD THRU 2010-EXIT
025200         VARYING WS-S FROM 1 BY 1 UNTIL WS-S > WS-SEM-SLOTS.
025300 2005-EXIT.
025400     EXIT.
025500 *
025600 2010-ADD-ONE-PERIOD.
025700     ADD 1 TO WS-PERIOD-COUNT.
025800     SET WS-PER-IX TO WS-PERIOD-COUNT.
025900     MOVE WS-D TO TTD-PER-DAY (WS-PER-IX).
026000     MOVE WS-S TO TTD-PER-SLOT (WS-PER-IX).
026100 2010-EXIT.
026200     EXIT.
026300 *----------------------------------------------------------------
026400 *    3000-ASSIGN-SESSION-RANDOM - BUSINESS RULE "DOUBLE-SESSION
026500 *    PLACEMENT" PLUS THE RANDOM SEARCH ITSELF.  SUITABLE ROOMS
026600 *    ARE SHUFFLED ONCE, THEN EVERY CALLER-SUPPLIED PERIOD IS
026700 *    TRIED IN THE ORDER GIVEN UNTIL ONE WORKS.
026800 *----------------------------------------------------------------
026900 3000-ASSIGN-SESSION-RANDOM.
027000     SET WS-SESS-IX TO WS-UTIL-SESS-IX.
027100     PERFORM 1000-FIND-SUITABLE-ROOMS THRU 1000-EXIT.
027200     IF WS-UTIL-FAILURE
027300         GO TO 3000-EXIT
027400     END-IF.
027500     MOVE WS-UTIL-ROOM-OUT-COUNT TO WS-SHUF-COUNT.
027600     SET WS-SHUF-IX TO 1.
027700     PERFORM 3005-COPY-ONE-ROOM THRU 3005-EXIT
027800         VARYING WS-N FROM 1 BY 1 UNTIL WS-N > WS-SHUF-COUNT.
027900     PERFORM 3010-SHUFFLE-ROOMS THRU 3010-EXIT.
028000     MOVE 'N' TO WS-PLACED-SW.
028100     SET WS-PER-IX TO 1.
028200     PERFORM 3020-TRY-ONE-PERIOD THRU 3020-EXIT
028300         VARYING WS-PER-IX FROM 1 BY 1
028400         UNTIL WS-PER-IX > WS-PERIOD-COUNT
028500            OR WS-PLACED.
028600     IF WS-NOT-PLACED
028700         MOVE 1 TO WS-UTIL-RETURN-CODE
028800     END-IF.
028900 3000-EXIT.
029000     EXIT.
029100 *
029200 3005-COPY-ONE-ROOM.
029300     SET WS-SHUF-IX TO WS-N.
029400     MOVE WS-UTIL-ROOM-OUT (WS-N) TO
029500          WS-SHUF-ROOM-NUM (WS-SHUF-IX).
029600 3005-EXIT.
029700     EXIT.
029800 *----------------------------------------------------------------
029900 *    3010-SHUFFLE-ROOMS - FISHER-YATES, LAST ELEMENT TO FIRST,
030000 *    USING THIS MODULE'S OWN RANDOM-NUMBER GENERATOR (SEE
030100 *    9000-NEXT-RANDOM).
030200 *----------------------------------------------------------------
030300 3010-SHUFFLE-ROOMS.
030400     IF WS-SHUF-COUNT > 1
030500         PERFORM 3015-SWAP-ONE-PAIR THRU 3015-EXIT
030600             VARYING WS-N FROM WS-SHUF-COUNT BY -1 UNTIL WS-N < 2
030700     END-IF.
030800 3010-EXIT.
030900     EXIT.
031000 *
031100 3015-SWAP-ONE-PAIR.
031200     MOVE WS-N TO WS-RANDOM-RANGE.
031300     PERFORM 9000-NEXT-RANDOM THRU 9000-EXIT.
031400     ADD 1 TO WS-RANDOM-RESULT GIVING WS-M.
031500     SET WS-SHUF-IX TO WS-N.
031600     MOVE WS-SHUF-ROOM-NUM (WS-SHUF-IX) TO WS-SAVE-ROOM-NUM.
031700     SET WS-SHUF-IX TO WS-M.
031800     MOVE WS-SHUF-ROOM-NUM (WS-SHUF-IX) TO
031900          WS-SHUF-ROOM-NUM (WS-N).
032000     MOVE WS-SAVE-ROOM-NUM TO WS-SHUF-ROOM-NUM (WS-SHUF-IX).
032100 3015-EXIT.
032200     EXIT.
032300 *
032400 3020-TRY-ONE-PERIOD.
032500     MOVE 'N' TO WS-DOUBLE-SKIP-SW.
032600     IF WS-SESS-IS-DOUBLE (WS-SESS-IX)
032700         AND TTD-PER-SLOT (WS-PER-IX) = WS-SEM-SLOTS
032800         MOVE 'Y' TO WS-DOUBLE-SKIP-SW
032900     END-IF.
033000     IF NOT WS-SKIP-THIS-PERIOD
033100         SET WS-SHUF-IX TO 1
033200         PERFORM 3030-TRY-ONE-ROOM THRU 3030-EXIT
033300             VARYING WS-SHUF-IX FROM 1 BY 1
033400             UNTIL WS-SHUF-IX > WS-SHUF-COUNT
033500                OR WS-PLACED
033600     END-IF.
033700 3020-EXIT.
033800     EXIT.
033900 *
034000 3030-TRY-ONE-ROOM.
034100     SET WS-ROOM-IX TO WS-SHUF-ROOM-NUM (WS-SHUF-IX).
034200     PERFORM 5000-ROOM-IS-FREE THRU 5000-EXIT.
034300     IF WS-ROOM1-FREE
034310         AND (NOT WS-SESS-IS-DOUBLE (WS-SESS-IX) OR WS-ROOM2-FREE)CL05
034400         MOVE TTD-PER-DAY (WS-PER-IX)  TO WS-UTIL-ASSGN-DAY
034500         MOVE TTD-PER-SLOT (WS-PER-IX) TO WS-UTIL-ASSGN-SLOT
034600         MOVE WS-ROOM-ID (WS-ROOM-IX)  TO WS-UTIL-ASSGN-ROOM
034700         PERFORM 4000-ASSIGN-SESSION THRU 4000-EXIT
034800         IF WS-UTIL-SUCCESS
034900             MOVE 'Y' TO WS-PLACED-SW
035000         END-IF
035100     END-IF.
035200 3030-EXIT.
035300     EXIT.
035400 *----------------------------------------------------------------
035500 *    4000-ASSIGN-SESSION - BUSINESS RULE "DOUBLE-SESSION
035600 *    PLACEMENT" (COMMIT SIDE) - BUILDS ONE TIMETABLE-ASSIGNMENT,
035700 *    OR TWO FOR A DOUBLE SESSION, ALL-OR-NOTHING ON THE HARD-
035800 *    CONSTRAINT CHECK - REQUEST WCT-0130.
035900 *----------------------------------------------------------------
036000 4000-ASSIGN-SESSION.
036100     SET WS-SESS-IX TO WS-UTIL-SESS-IX.
036200     PERFORM 4500-CHECK-HARD-CONSTRAINTS THRU 4500-EXIT.
036300     IF NOT WS-HARD-OK
036400         MOVE 1 TO WS-UTIL-RETURN-CODE
036500         GO TO 4000-EXIT
036600     END-IF.
036700     IF WS-SESS-IS-DOUBLE (WS-SESS-IX)
036800         ADD 1 TO WS-UTIL-ASSGN-SLOT GIVING WS-SECOND-SLOT
036900         PERFORM 4500-CHECK-HARD-CONSTRAINTS THRU 4500-EXIT
037000         IF NOT WS-HARD-OK
037100             MOVE 1 TO WS-UTIL-RETURN-CODE
037200             GO TO 4000-EXIT
037300         END-IF
037400     END-IF.
037500     ADD 1 TO WS-SCR-ASSGMT-COUNT.
037600     SET WS-SCR-ASSGMT-IX TO WS-SCR-ASSGMT-COUNT.
037700     MOVE WS-UTIL-ASSGN-DAY TO
037800          WS-SCR-ASSGMT-DAY (WS-SCR-ASSGMT-IX).
037900     MOVE WS-UTIL-ASSGN-SLOT TO
038000          WS-SCR-ASSGMT-SLOT (WS-SCR-ASSGMT-IX).
038100     MOVE WS-SESS-ID (WS-SESS-IX) TO
038200          WS-SCR-ASSGMT-SESS (WS-SCR-ASSGMT-IX).
038300     MOVE WS-UTIL-ASSGN-ROOM TO
038400          WS-SCR-ASSGMT-ROOM (WS-SCR-ASSGMT-IX).
038500     IF WS-SESS-IS-DOUBLE (WS-SESS-IX)
038600         ADD 1 TO WS-SCR-ASSGMT-COUNT
038700         SET WS-SCR-ASSGMT-IX TO WS-SCR-ASSGMT-COUNT
038800         MOVE WS-UTIL-ASSGN-DAY TO
038900              WS-SCR-ASSGMT-DAY (WS-SCR-ASSGMT-IX)
039000         MOVE WS-SECOND-SLOT TO
039100              WS-SCR-ASSGMT-SLOT (WS-SCR-ASSGMT-IX)
039200         MOVE WS-SESS-ID (WS-SESS-IX) TO
039300              WS-SCR-ASSGMT-SESS (WS-SCR-ASSGMT-IX)
039400         MOVE WS-UTIL-ASSGN-ROOM TO
039500              WS-SCR-ASSGMT-ROOM (WS-SCR-ASSGMT-IX)
039600     END-IF.
039700 4000-EXIT.
039800     EXIT.
039900 *----------------------------------------------------------------
040000 *    4500-CHECK-HARD-CONSTRAINTS - THE REAL HARD-CONSTRAINT      SCOPE   
040100 *    CALCULATOR IS A SEPARATE SUBSYSTEM NOT DELIVERED WITH THIS  SCOPE   
040200 *    BATCH SUITE - THIS STAND-IN ALWAYS REPORTS "NO VIOLATIONS"  SCOPE   
040300 *    SO THE SURROUNDING ALL-OR-NOTHING COMMIT LOGIC STAYS        SCOPE   
040310 *    EXERCISED.                                                  SCOPE   
040400 *----------------------------------------------------------------
040500 4500-CHECK-HARD-CONSTRAINTS.
040600     MOVE 'Y' TO WS-HARD-OK-SW.
040700 4500-EXIT.
040800     EXIT.
040900 *----------------------------------------------------------------
041000 *    5000-ROOM-IS-FREE - BUSINESS RULE "ROOMISFREE".  SCANS THE
041100 *    CANDIDATE TIMETABLE'S EXISTING ASSIGNMENTS FOR THE SAME
041200 *    (DAY, SLOT, ROOM) - AND, FOR A DOUBLE SESSION, THE NEXT
041300 *    SLOT TOO.  SETS WS-ROOM1-FREE-SW (AND WS-ROOM2-FREE-SW).
041400 *----------------------------------------------------------------
041500 5000-ROOM-IS-FREE.
041600     MOVE 'Y' TO WS-ROOM1-FREE-SW.
041700     MOVE 'Y' TO WS-ROOM2-FREE-SW.
041800     SET WS-SCR-ASSGMT-IX TO 1.
041900     PERFORM 5010-CHECK-ONE-ASSGMT THRU 5010-EXIT
042000         VARYING WS-SCR-ASSGMT-IX FROM 1 BY 1
042100         UNTIL WS-SCR-ASSGMT-IX > WS-SCR-ASSGMT-COUNT.
042200 5000-EXIT.
042300     EXIT.
042400 *
042500 5010-CHECK-ONE-ASSGMT.
042600     IF WS-SCR-ASSGMT-ROOM (WS-SCR-ASSGMT-IX) =
042700        WS-ROOM-ID (WS-ROOM-IX)
042800         IF WS-SCR-ASSGMT-DAY (WS-SCR-ASSGMT-IX) =
042900            TTD-PER-DAY (WS-PER-IX)
043000             AND WS-SCR-ASSGMT-SLOT (WS-SCR-ASSGMT-IX) =
043100                 TTD-PER-SLOT (WS-PER-IX)
043200             MOVE 'N' TO WS-ROOM1-FREE-SW
043300         END-IF
043400         IF WS-SESS-IS-DOUBLE (WS-SESS-IX)
043500             ADD 1 TO TTD-PER-SLOT (WS-PER-IX)
043600                 GIVING WS-SECOND-SLOT
043700             IF WS-SCR-ASSGMT-DAY (WS-SCR-ASSGMT-IX) =
043800                TTD-PER-DAY (WS-PER-IX)
043900                 AND WS-SCR-ASSGMT-SLOT (WS-SCR-ASSGMT-IX) =
044000                     WS-SECOND-SLOT
044100                 MOVE 'N' TO WS-ROOM2-FREE-SW
044200             END-IF
044300         END-IF
044400     END-IF.
044500 5010-EXIT.
044600     EXIT.
044700 *----------------------------------------------------------------
044800 *    9000-NEXT-RANDOM - PARK-MILLER MINIMAL-STANDARD LCG, SAME
044900 *    FORMULA AS TTDRV01'S COPY BUT ITS OWN SEED - REQUEST
045000 *    WCT-0126.  NO RANDOM INTRINSIC ON THIS COMPILER.
045100 *----------------------------------------------------------------
045200 9000-NEXT-RANDOM.
045300     COMPUTE WS-RANDOM-TEMP = WS-RANDOM-SEED * 16807.
045400     DIVIDE WS-RANDOM-TEMP BY 2147483647
045500         GIVING WS-RANDOM-QUOT REMAINDER WS-RANDOM-SEED.
045600     IF WS-RANDOM-RANGE = 0
045700         MOVE 0 TO WS-RANDOM-RESULT
045800     ELSE
045900         DIVIDE WS-RANDOM-SEED BY WS-RANDOM-RANGE
046000             GIVING WS-RANDOM-QUOT REMAINDER WS-RANDOM-RESULT
046100     END-IF.
046200 9000-EXIT.
046300     EXIT.
