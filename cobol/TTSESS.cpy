000100*                                                                TTSESS
000200****************************************************************TTSESS
000300*    COPY      TTSESS                                           TTSESS
000400*    SESSION RECORD - ONE ENTRY PER LINE OF SESSIONS.DAT.       *TTSESS
000500*    FIXED LENGTH 53 BYTES, FILLER PADS OUT THE REMAINDER.      *TTSESS
000600*----------------------------------------------------------------TTSESS
000700*    89/12/03  RBG  ORIGINAL COPYBOOK                           TTSESS
000800*    91/05/14  RBG  ADDED SESS-IS-DOUBLE FOR DOUBLE-SLOT         TTSESS
000900*                   SESSIONS - REQUEST WCT-0052                 TTSESS
001000*    93/06/18  RBG  ADDED SESS-IS-EXTERNAL AND THE 3             TTSESS
001100*                   PRE-ASSIGNMENT FIELDS - REQUEST WCT-0119    TTSESS
001200*    99/01/08  LMH  Y2K REVIEW - NO CHANGE REQUIRED             TTSESS
001300*                   REQUEST WCT-Y2K-006                         TTSESS
001400****************************************************************TTSESS
001500 01  TTS-SESSION-ENTRY.                                          TTSESS
001600     05  TTS-SESS-ID             PIC X(10).                      TTSESS
001700     05  TTS-COURSE-ID           PIC X(10).                      TTSESS
001800     05  TTS-IS-LECTURE          PIC X(01).                      TTSESS
001900         88  TTS-LECTURE-YES         VALUE 'Y'.                   TTSESS
002000         88  TTS-LECTURE-NO          VALUE 'N'.                   TTSESS
002100     05  TTS-IS-DOUBLE            PIC X(01).                      TTSESS
002200         88  TTS-DOUBLE-YES           VALUE 'Y'.                   TTSESS
002300         88  TTS-DOUBLE-NO            VALUE 'N'.                   TTSESS
002400     05  TTS-ROOM-REQ            PIC 9(04).                      TTSESS
002500     05  TTS-IS-EXTERNAL          PIC X(01).                      TTSESS
002600         88  TTS-EXTERNAL-YES         VALUE 'Y'.                   TTSESS
002700         88  TTS-EXTERNAL-NO          VALUE 'N'.                   TTSESS
002800     05  TTS-PREASSIGN-DAY        PIC 9(02).                      TTSESS
002900     05  TTS-PREASSIGN-SLOT       PIC 9(02).                      TTSESS
003000     05  TTS-PREASSIGN-ROOM      PIC X(10).                      TTSESS
003100     05  FILLER                  PIC X(12).                      TTSESS
