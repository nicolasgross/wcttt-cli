000100*                                                                TTASSGMT
000200****************************************************************TTASSGMT
000300*    COPY      TTASSGMT                                         TTASSGMT
000400*    TIMETABLE-ASSIGNMENT RECORD - ONE SESSION PLACED AT ONE    *TTASSGMT
000500*    PERIOD/ROOM.  THIS IS THE OCCURS ENTRY OF TTTABLE - SEE    *TTASSGMT
000600*    COPY TTTABLE.                                              *TTASSGMT
000700*----------------------------------------------------------------TTASSGMT
000800*    89/12/03  RBG  ORIGINAL COPYBOOK                           TTASSGMT
001000****************************************************************TTASSGMT
001100 01  TTA-ASSIGNMENT-ENTRY.                                       TTASSGMT
001200     05  TTA-ASSGMT-DAY          PIC 9(02).                      TTASSGMT
001300     05  TTA-ASSGMT-SLOT         PIC 9(02).                      TTASSGMT
001400     05  TTA-ASSGMT-SESS         PIC X(10).                      TTASSGMT
001500     05  TTA-ASSGMT-ROOM         PIC X(10).                      TTASSGMT
001600     05  FILLER                  PIC X(06).                      TTASSGMT
