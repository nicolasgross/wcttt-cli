000100*                                                                TTSEMCFG
000200****************************************************************TTSEMCFG
000300*    COPY      TTSEMCFG                                         TTSEMCFG
000400*    SEMESTER-CONFIG RECORD - SOLE RECORD ON SEMESTER.DAT.      *TTSEMCFG
000500*    FULL 12-BYTE RECORD, NO PADDING - UNLIKE ROOMS.DAT AND     *TTSEMCFG
000600*    SESSIONS.DAT, THIS RECORD WAS NEVER SLATED FOR BYTE-       *TTSEMCFG
000700*    ALIGNMENT WIDENING.                                        *TTSEMCFG
000800*----------------------------------------------------------------TTSEMCFG
000900*    89/12/02  RBG  ORIGINAL COPYBOOK                           TTSEMCFG
001100*    99/01/11  LMH  Y2K REVIEW - NO DATE FIELDS, NO CHANGE      TTSEMCFG
001150*                   REQUIRED - REQUEST WCT-Y2K-004              TTSEMCFG
001200****************************************************************TTSEMCFG
001300 01  TTC-SEMESTER-CONFIG.                                        TTSEMCFG
001400     05  TTC-DAYS-PER-WEEK       PIC 9(02).                      TTSEMCFG
001500     05  TTC-SLOTS-PER-DAY       PIC 9(02).                      TTSEMCFG
001600     05  TTC-ROOM-COUNT          PIC 9(04).                      TTSEMCFG
001700     05  TTC-SESSION-COUNT       PIC 9(04).                      TTSEMCFG
